000100******************************************************************
000200* COPY MEMBER    :: FLTLNKC
000300* LIBRARY        :: =FLTCPYL
000400* DESCRIPTION    :: Driver/module communication area for the
000500*                   flight-interconnection search. FLTDRV0E
000600*                   builds LNK-REQUEST and issues
000700*                   CALL "FLTSRC0M" USING FLT-LINK-REC; FLTSRC0M
000800*                   returns LNK-RC plus, on an accepted request,
000900*                   the itinerary rows in LNK-RESULT-TBL and the
001000*                   per-request counters FLTDRV0E folds into the
001100*                   run totals. Same USING-one-record shape as
001200*                   LINK-REC in the old SSFANO0 test driver.
001300*
001400* LNK-RC VALUES  :: 0000 = OK, request processed (0 or more
001500*                          itineraries in LNK-RESULT-TBL)
001600*                   0100 = request rejected - see LNK-ERR-CODE/
001700*                          LNK-ERR-MESSAGE
001800*                   9999 = abend - result table overflowed
001900*                          LNK-RESULT-MAX, driver must abort
002000*
002100* USED BY        :: FLTDRV0E  - WORKING-STORAGE SECTION
002200*                   FLTSRC0M  - LINKAGE SECTION
002300*----------------------------------------------------------------*
002400* VERS.   | DATE     | BY  | DESCRIPTION                        *
002500*---------|----------|-----|------------------------------------*
002600* A.00.00 |1991-04-08| jwh | New member - interline schedule    *
002700*         |          |     | search, SYS REQUEST AB-4471        *
002800*----------------------------------------------------------------*
002900 77  LNK-RESULT-MAX                  PIC S9(04) COMP VALUE 50.
003000
003100 01  FLT-LINK-REC.
003200    05  LNK-REQUEST.
003300        10  LNK-REQ-DEPARTURE       PIC X(03).
003400        10  LNK-REQ-ARRIVAL         PIC X(03).
003500        10  LNK-REQ-DEP-DT.
003600            15  LNK-REQ-DEP-YYYY    PIC 9(04).
003700            15  LNK-REQ-DEP-MM      PIC 9(02).
003800            15  LNK-REQ-DEP-DD      PIC 9(02).
003900            15  LNK-REQ-DEP-HH      PIC 9(02).
004000            15  LNK-REQ-DEP-MI      PIC 9(02).
004100        10  LNK-REQ-ARR-DT.
004200            15  LNK-REQ-ARR-YYYY    PIC 9(04).
004300            15  LNK-REQ-ARR-MM      PIC 9(02).
004400            15  LNK-REQ-ARR-DD      PIC 9(02).
004500            15  LNK-REQ-ARR-HH      PIC 9(02).
004600            15  LNK-REQ-ARR-MI      PIC 9(02).
004700        10  FILLER                  PIC X(16).
004710    05  LNK-REQ-DEP-STAMP REDEFINES LNK-REQ-DEP-DT
004720                                PIC 9(12).
004730    05  LNK-REQ-ARR-STAMP REDEFINES LNK-REQ-ARR-DT
004740                                PIC 9(12).
004800    05  LNK-RC                      PIC S9(04) COMP.
004900        88  LNK-RC-OK                       VALUE 0.
005000        88  LNK-RC-REJECTED                 VALUE 100.
005100        88  LNK-RC-ABEND                    VALUE 9999.
005200    05  LNK-ERROR.
005300        10  LNK-ERR-CODE            PIC X(04).
005400        10  LNK-ERR-MESSAGE         PIC X(60).
005500        10  FILLER                  PIC X(16).
005600    05  LNK-COUNTERS.
005700        10  LNK-DIRECT-COUNT        PIC S9(04) COMP.
005800        10  LNK-ONESTOP-COUNT       PIC S9(04) COMP.
005900        10  LNK-SKIPPED-COUNT       PIC S9(04) COMP.
006000        10  FILLER                  PIC X(02).
006100    05  LNK-RESULT-COUNT            PIC S9(04) COMP.
006200    05  LNK-RESULT-TBL OCCURS 50 TIMES
006300                       INDEXED BY LNK-RES-NDX.
006400        10  LNK-RES-STOPS           PIC 9.
006500        10  LNK-RES-LEG-COUNT       PIC 9.
006600        10  LNK-RES-LEG OCCURS 2 TIMES.
006700            15  LNK-LEG-DEP-AIRPORT PIC X(03).
006800            15  LNK-LEG-ARR-AIRPORT PIC X(03).
006900            15  LNK-LEG-DEP-DT.
007000                20  LNK-LEG-DEP-YYYY    PIC 9(04).
007100                20  LNK-LEG-DEP-MM      PIC 9(02).
007200                20  LNK-LEG-DEP-DD      PIC 9(02).
007300                20  LNK-LEG-DEP-HH      PIC 9(02).
007400                20  LNK-LEG-DEP-MI      PIC 9(02).
007500            15  LNK-LEG-ARR-DT.
007600                20  LNK-LEG-ARR-YYYY    PIC 9(04).
007700                20  LNK-LEG-ARR-MM      PIC 9(02).
007800                20  LNK-LEG-ARR-DD      PIC 9(02).
007900                20  LNK-LEG-ARR-HH      PIC 9(02).
008000                20  LNK-LEG-ARR-MI      PIC 9(02).
008100        10  FILLER                  PIC X(10).
008200    05  FILLER                      PIC X(04).
