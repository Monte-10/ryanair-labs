000100******************************************************************
000200* COPY MEMBER    :: FLTRESC
000300* LIBRARY        :: =FLTCPYL
000400* DESCRIPTION    :: Itinerary-result record - one row per
000500*                   qualifying itinerary. RES-STOPS is 0 for a
000600*                   direct itinerary and 1 for a one-stop
000700*                   itinerary; the second RES-LEG occurrence is
000800*                   unused (spaces/zeros) on a direct itinerary.
000900*
001000* USED BY        :: FLTDRV0E  - FD RESULTS-FILE
001100*----------------------------------------------------------------*
001200* VERS.   | DATE     | BY  | DESCRIPTION                        *
001300*---------|----------|-----|------------------------------------*
001400* A.00.00 |1991-04-08| jwh | New member - interline schedule    *
001500*         |          |     | search, SYS REQUEST AB-4471        *
001600*----------------------------------------------------------------*
001700 01  RES-RECORD.
001800    05  RES-STOPS                   PIC 9.
001900    05  RES-LEG-COUNT               PIC 9.
002000    05  RES-LEG                     OCCURS 2 TIMES.
002100        10  RES-LEG-DEP-AIRPORT     PIC X(03).
002200        10  RES-LEG-ARR-AIRPORT     PIC X(03).
002300        10  RES-LEG-DEP-DT.
002400            15  RES-LEG-DEP-YYYY    PIC 9(04).
002500            15  RES-LEG-DEP-MM      PIC 9(02).
002600            15  RES-LEG-DEP-DD      PIC 9(02).
002700            15  RES-LEG-DEP-HH      PIC 9(02).
002800            15  RES-LEG-DEP-MI      PIC 9(02).
002900        10  RES-LEG-ARR-DT.
003000            15  RES-LEG-ARR-YYYY    PIC 9(04).
003100            15  RES-LEG-ARR-MM      PIC 9(02).
003200            15  RES-LEG-ARR-DD      PIC 9(02).
003300            15  RES-LEG-ARR-HH      PIC 9(02).
003400            15  RES-LEG-ARR-MI      PIC 9(02).
003500    05  FILLER                      PIC X(10).
