000100******************************************************************
000200* COPY MEMBER    :: FLTREQC
000300* LIBRARY        :: =FLTCPYL
000400* DESCRIPTION    :: Search-request record - one row per
000500*                   itinerary search: requested origin and
000600*                   destination airport and the allowed search
000700*                   window (earliest departure, latest arrival).
000800*
000900* USED BY        :: FLTDRV0E  - FD REQUEST-FILE
001000*----------------------------------------------------------------*
001100* VERS.   | DATE     | BY  | DESCRIPTION                        *
001200*---------|----------|-----|------------------------------------*
001300* A.00.00 |1991-04-08| jwh | New member - interline schedule    *
001400*         |          |     | search, SYS REQUEST AB-4471        *
001500*----------------------------------------------------------------*
001600 01  REQ-RECORD.
001700    05  REQ-DEPARTURE               PIC X(03).
001800    05  REQ-ARRIVAL                 PIC X(03).
001900    05  REQ-DEP-DT.
002000        10  REQ-DEP-YYYY            PIC 9(04).
002100        10  REQ-DEP-MM              PIC 9(02).
002200        10  REQ-DEP-DD              PIC 9(02).
002300        10  REQ-DEP-HH              PIC 9(02).
002400        10  REQ-DEP-MI              PIC 9(02).
002500    05  REQ-ARR-DT.
002600        10  REQ-ARR-YYYY            PIC 9(04).
002700        10  REQ-ARR-MM              PIC 9(02).
002800        10  REQ-ARR-DD              PIC 9(02).
002900        10  REQ-ARR-HH              PIC 9(02).
003000        10  REQ-ARR-MI              PIC 9(02).
003100    05  FILLER                      PIC X(16).
