000100******************************************************************
000200* COPY MEMBER    :: FLTERRC
000300* LIBRARY        :: =FLTCPYL
000400* DESCRIPTION    :: Reject record - written once per search
000500*                   request that fails validation (FLTSRC0M
000600*                   paragraph S100-VALIDATE-REQUEST).
000700*
000800* USED BY        :: FLTDRV0E  - FD ERRORS-FILE
000900*----------------------------------------------------------------*
001000* VERS.   | DATE     | BY  | DESCRIPTION                        *
001100*---------|----------|-----|------------------------------------*
001200* A.00.00 |1991-04-08| jwh | New member - interline schedule    *
001300*         |          |     | search, SYS REQUEST AB-4471        *
001400*----------------------------------------------------------------*
001500 01  ERR-RECORD.
001600    05  ERR-CODE                    PIC X(04).
001700    05  ERR-MESSAGE                 PIC X(60).
001800    05  FILLER                      PIC X(16).
