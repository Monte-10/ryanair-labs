000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =ASC2EBC
000500?SEARCH  =EBC2ASC
000600?SEARCH  =FLTCPYL
000700
000800* Sourcesafe-Module
000900?SEARCH  =FLTSRC0
001000
001100?NOLMAP, SYMBOLS, INSPECT
001200?SAVE ALL
001300?SAVEABEND
001400?LINES 66
001500?CHECK 3
001600
001700 IDENTIFICATION DIVISION.
001800
001900 PROGRAM-ID.        FLTDRV0O.
002000 AUTHOR.            J W HOLLAND.
002100 INSTALLATION.      INTERLINE SCHEDULE GROUP.
002200 DATE-WRITTEN.      1991-04-08.
002300 DATE-COMPILED.
002400 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
002500
002600*****************************************************************
002700* Last change      :: 2024-02-06
002800* Last version     :: A.07.00
002900* Short descr.     :: Test driver for search module FLTSRC0M
003000* Request no.      :: AB-4471 SD-9042 FLT-2024-011
003100*                     12345678901234567
003200* Changes (update version and date in variable K-PROG-START too)
003300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
003400*----------------------------------------------------------------*
003500* Vers.   | Date     | by  | Comment                             *
003600*---------|----------|-----|-------------------------------------*
003700* A.00.00 |1991-04-08| jwh | New program - interline schedule    *
003800*         |          |     | search driver, SYS REQUEST AB-4471  *
003900* A.01.00 |1991-09-02| jwh | ERRORS-FILE added for reject recs,  *
004000*         |          |     | SYS REQUEST AB-4471                 *
004100* A.02.00 |1994-11-30| dps | Route table resized 100->200        *      DPS941130
004200*         |          |     | entries, TICKET SD-2291             *      DPS941130
004300* A.03.00 |1998-07-14| rgn | Y2K date field review - all year    *      RGN980714
004400*         |          |     | fields already 4 digits, no change  *      RGN980714
004500*         |          |     | required, PROJECT Y2K-117           *      RGN980714
004600* A.04.00 |2003-08-12| ktm | Schedule table resized 800->4000    *      KTM030812
004700*         |          |     | entries (winter schedule added),    *      KTM030812
004800*         |          |     | SCR 5512                            *      KTM030812
004900* A.05.00 |2011-02-25| kl  | Run summary now also written to     *
005000*         |          |     | REPORT-FILE, per Ops request OPS-774*
005100* A.06.00 |2018-05-14| kl  | Route table resized 200->500        *      KL180514
005200*         |          |     | entries, TICKET SD-9042             *      KL180514
005300* A.07.00 |2024-02-06| rdm | Search logic moved out into         *      RDM240206
005400*         |          |     | FLTSRC0M (interline search project),*      RDM240206
005500*         |          |     | req. FLT-2024-011                   *      RDM240206
005600*----------------------------------------------------------------*
005700*
005800* Program description
005900* --------------------
006000*
006100* Batch driver for search module FLTSRC0M (interline connecting-
006200* flight search for RYANAIR-operated routes). During the start-up
006300* pass, the routes file and the schedule file are read in full
006400* into working storage. The request file is then read record by
006500* record and FLTSRC0M is called once per request. Itinerary
006600* results are written to RESULTS-FILE; rejected requests are
006700* written to ERRORS-FILE. At end of run, a control-total summary
006800* is written to REPORT-FILE.
006900*
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SPECIAL-NAMES.
007500     SWITCH-15 IS ANZEIGE-VERSION
007600         ON STATUS IS SHOW-VERSION
007700     C01 IS TOP-OF-FORM
007800     CLASS ALPHNUM IS "0123456789"
007900                      "abcdefghijklmnopqrstuvwxyz"
008000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                      " .,;-_!$%&/=*+".
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT ROUTES-FILE     ASSIGN TO "ROUTES"
008600            ORGANIZATION IS LINE SEQUENTIAL
008700            FILE STATUS   IS FILE-STATUS.
008800     SELECT SCHEDULE-FILE   ASSIGN TO "SCHEDULE"
008900            ORGANIZATION IS LINE SEQUENTIAL
009000            FILE STATUS   IS FILE-STATUS.
009100     SELECT REQUEST-FILE    ASSIGN TO "REQUESTS"
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS   IS FILE-STATUS.
009400     SELECT RESULTS-FILE    ASSIGN TO "RESULTS"
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS   IS FILE-STATUS.
009700     SELECT ERRORS-FILE     ASSIGN TO "ERRORS"
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS   IS FILE-STATUS.
010000     SELECT REPORT-FILE     ASSIGN TO "RUNRPT"
010100            ORGANIZATION IS LINE SEQUENTIAL
010200            FILE STATUS   IS FILE-STATUS.
010300
010400 DATA DIVISION.
010500 FILE SECTION.
010600*--------------------------------------------------------------*
010700* Route file - one record per published route
010800*--------------------------------------------------------------*
010900 FD  ROUTES-FILE
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 30 CHARACTERS.
011200     COPY FLTRTEC.
011300*--------------------------------------------------------------*
011400* Schedule file - one record per flight departure
011500*--------------------------------------------------------------*
011600 FD  SCHEDULE-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 40 CHARACTERS.
011900     COPY FLTSCTC.
012000*--------------------------------------------------------------*
012100* Request file - one record per connection search request
012200*--------------------------------------------------------------*
012300 FD  REQUEST-FILE
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 46 CHARACTERS.
012600     COPY FLTREQC.
012700*--------------------------------------------------------------*
012800* Results file - one record per itinerary found
012900*--------------------------------------------------------------*
013000 FD  RESULTS-FILE
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 72 CHARACTERS.
013300     COPY FLTRESC.
013400*--------------------------------------------------------------*
013500* Errors file - one record per rejected request
013600*--------------------------------------------------------------*
013700 FD  ERRORS-FILE
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 80 CHARACTERS.
014000     COPY FLTERRC.
014100*--------------------------------------------------------------*
014200* Run report - control totals
014300*--------------------------------------------------------------*
014400 FD  REPORT-FILE
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 132 CHARACTERS.
014700 01  REPORT-LINE.
014800     05  RPT-TEXT                PIC X(80).
014900     05  FILLER                  PIC X(52).
015000
015100 WORKING-STORAGE SECTION.
015200*--------------------------------------------------------------------*
015300* Comp fields: prefix Cn, n = number of digits
015400*--------------------------------------------------------------------*
015500 01          COMP-FELDER.
015600     05      C4-ANZ              PIC S9(04) COMP.
015700     05      C4-COUNT            PIC S9(04) COMP.
015800     05      C4-I1               PIC S9(04) COMP.
015900     05      C4-I2               PIC S9(04) COMP.
016000     05      C4-LEN              PIC S9(04) COMP.
016100     05      C4-PTR              PIC S9(04) COMP.
016200
016300     05      C4-X.
016400      10                         PIC X VALUE LOW-VALUE.
016500      10     C4-X2               PIC X.
016600     05      C4-NUM REDEFINES C4-X
016700                                 PIC S9(04) COMP.
016800
016900     05      C9-REQ-READ         PIC S9(09) COMP VALUE ZERO.
017000     05      C9-REQ-REJECTED     PIC S9(09) COMP VALUE ZERO.
017100     05      C9-DIRECT-WRITTEN   PIC S9(09) COMP VALUE ZERO.
017200     05      C9-ONESTOP-WRITTEN  PIC S9(09) COMP VALUE ZERO.
017300     05      C9-SCHED-SKIPPED    PIC S9(09) COMP VALUE ZERO.
017400     05      FILLER              PIC X(04).
017500*--------------------------------------------------------------------*
017600* Display fields: prefix D
017700*--------------------------------------------------------------------*
017800 01          DISPLAY-FELDER.
017900     05      D-NUM4              PIC -9(04).
018000     05      D-NUM9              PIC -9(09).
018100     05      FILLER              PIC X(02).
018200*--------------------------------------------------------------------*
018300* Fields with constant content: prefix K
018400*--------------------------------------------------------------------*
018500 01          KONSTANTE-FELDER.
018600     05      K-MODUL             PIC X(08)          VALUE "FLTDRV0O".
018700     05      K-OPERATOR          PIC X(10)          VALUE "RYANAIR".
018800     05      FILLER              PIC X(02).
018900*----------------------------------------------------------------*
019000* Condition fields
019100*----------------------------------------------------------------*
019200 01          SCHALTER.
019300     05      FILE-STATUS         PIC X(02).
019400          88 FILE-OK                         VALUE "00".
019500          88 FILE-NOK                        VALUE "01" THRU "99".
019600     05      REC-STAT REDEFINES  FILE-STATUS.
019700        10   FILE-STATUS1        PIC X.
019800          88 FILE-EOF                        VALUE "1".
019900          88 FILE-INVALID                    VALUE "2".
020000          88 FILE-PERMERR                    VALUE "3".
020100          88 FILE-LOGICERR                   VALUE "4".
020200          88 FILE-NONAME                     VALUE "5" THRU "8".
020300          88 FILE-IMPLERR                    VALUE "9".
020400        10                       PIC X.
020500
020600     05      PRG-STATUS          PIC 9.
020700          88 PRG-OK                          VALUE ZERO.
020800          88 PRG-NOK                         VALUE 1 THRU 9.
020900          88 PRG-ENDE                        VALUE 1.
021000          88 PRG-ABBRUCH                     VALUE 2.
021100
021200     05      RTE-EOF-SW          PIC X       VALUE "N".
021300          88 RTE-EOF                         VALUE "Y".
021400     05      SCH-EOF-SW          PIC X       VALUE "N".
021500          88 SCH-EOF                         VALUE "Y".
021600     05      REQ-EOF-SW          PIC X       VALUE "N".
021700          88 REQ-EOF                         VALUE "Y".
021800     05      FILLER              PIC X(02).
021900*--------------------------------------------------------------------*
022000* Other work fields
022100*--------------------------------------------------------------------*
022200 01          WORK-FELDER.
022300     05      W-DUMMY             PIC X(02).
022310     05      FILLER              PIC X(02).
022400 01          ZEILE               PIC X(80) VALUE SPACES.
022500*--------------------------------------------------------------------*
022600* Date/time fields (for TAL routine) - run date shown on report
022700*--------------------------------------------------------------------*
022800 01          TAL-TIME.
022900     05      TAL-JHJJMMTT.
023000      10     TAL-JHJJ            PIC S9(04) COMP.
023100      10     TAL-MM              PIC S9(04) COMP.
023200      10     TAL-TT              PIC S9(04) COMP.
023300     05      TAL-HHMI.
023400      10     TAL-HH              PIC S9(04) COMP.
023500      10     TAL-MI              PIC S9(04) COMP.
023600     05      TAL-SS              PIC S9(04) COMP.
023700     05      TAL-HS              PIC S9(04) COMP.
023800     05      TAL-MS              PIC S9(04) COMP.
023900
024000 01          TAL-TIME-D.
024100     05      TAL-JHJJMMTT.
024200        10   TAL-JHJJ            PIC  9(04).
024300        10   TAL-MM              PIC  9(02).
024400        10   TAL-TT              PIC  9(02).
024500     05      TAL-HHMI.
024600        10   TAL-HH              PIC  9(02).
024700        10   TAL-MI              PIC  9(02).
024800     05      TAL-SS              PIC  9(02).
024900     05      TAL-HS              PIC  9(02).
025000     05      TAL-MS              PIC  9(02).
025100 01          TAL-TIME-N REDEFINES TAL-TIME-D.
025200     05      TAL-TIME-N16        PIC  9(16).
025300     05      TAL-TIME-REST       PIC  9(02).
025400
025500*--------------------------------------------------------------------*
025600* Report-line build area - prefix RL
025700*--------------------------------------------------------------------*
025800 01          REPORT-LINE-WORK.
025900     05      RL-LABEL            PIC X(40).
026000     05      RL-COUNT            PIC ZZZ,ZZZ,ZZ9.
026100     05      FILLER              PIC X(29).
026200
026300*--------------------------------------------------------------------*
026400* Parameters for sub-module calls - COPY members
026500*--------------------------------------------------------------------*
026600**          ---> shared route/schedule tables (EXTERNAL)
026700     COPY    FLTRTTC OF "=FLTCPYL".
026800     COPY    FLTSCHT OF "=FLTCPYL".
026900**          ---> hand-off area to FLTSRC0M
027000     COPY    FLTLNKC OF "=FLTCPYL".
027100
027200 PROCEDURE DIVISION.
027300
027400******************************************************************
027500* Control section
027600******************************************************************
027700 A100-STEUERUNG SECTION.
027800 A100-00.
027900**  ---> if SWITCH-15 is set, show compile date only and stop
028000     IF  SHOW-VERSION
028100         DISPLAY K-MODUL " compiled: " FUNCTION WHEN-COMPILED
028200         STOP RUN
028300     END-IF
028400
028500**  ---> start-up pass: load tables, open files
028600     PERFORM B000-VORLAUF
028700
028800**  ---> main processing
028900     IF  PRG-ABBRUCH
029000         CONTINUE
029100     ELSE
029200         PERFORM B100-VERARBEITUNG
029300     END-IF
029400
029500**  ---> wrap-up: run report, close files
029600     PERFORM B090-ENDE
029700     STOP RUN
029800     .
029900 A100-99.
030000     EXIT.
030100
030200******************************************************************
030300* Start-up pass
030400******************************************************************
030500 B000-VORLAUF SECTION.
030600 B000-00.
030700**  ---> initialize fields and tables
030800     PERFORM C000-INIT
030900
031000**  ---> load route table
031100     PERFORM B010-LOAD-ROUTES
031200     IF  PRG-ABBRUCH
031300         EXIT SECTION
031400     END-IF
031500
031600**  ---> load schedule table
031700     PERFORM B020-LOAD-SCHEDULE
031800     IF  PRG-ABBRUCH
031900         EXIT SECTION
032000     END-IF
032100
032200**  ---> open request/output files
032300     PERFORM B030-OPEN-MAIN-FILES
032400     .
032500 B000-99.
032600     EXIT.
032700
032800******************************************************************
032900* Read the route file in full into FLT-ROUTE-TABLE. Eligibility
033000* (carrier RYANAIR, no connecting airport) is determined once
033100* here per entry, since it does not depend on the request -
033200* FLTSRC0M only reads the switch that is set below.
033300******************************************************************
033400 B010-LOAD-ROUTES SECTION.
033500 B010-00.
033600     OPEN INPUT ROUTES-FILE
033700     IF  FILE-NOK
033800         DISPLAY "ERROR OPENING ROUTES-FILE: " FILE-STATUS
033900         SET PRG-ABBRUCH TO TRUE
034000         EXIT SECTION
034100     END-IF
034200
034300     MOVE ZERO TO RTE-TBL-COUNT
034400     PERFORM B011-READ-ROUTE
034500     PERFORM B012-00 THRU B012-99
034600         UNTIL RTE-EOF OR PRG-ABBRUCH
034700
034800     CLOSE ROUTES-FILE
034900     .
035000 B010-99.
035100     EXIT.
035200
035300 B011-READ-ROUTE SECTION.
035400 B011-00.
035500     READ ROUTES-FILE
035600         AT END
035700             SET RTE-EOF TO TRUE
035800     END-READ
035900     .
036000 B011-99.
036100     EXIT.
036200
036300 B012-STORE-ROUTE SECTION.
036400 B012-00.
036500     IF  RTE-TBL-COUNT NOT < RTE-TBL-MAX
036600         DISPLAY "ROUTE TABLE FULL - MAX " RTE-TBL-MAX
036700         SET PRG-ABBRUCH TO TRUE
036800         GO TO B012-99
036900     END-IF
037000
037100     ADD 1 TO RTE-TBL-COUNT
037200     SET RTE-TBL-NDX TO RTE-TBL-COUNT
037300     MOVE RTE-AIRPORT-FROM           TO RTE-TBL-FROM(RTE-TBL-NDX)
037400     MOVE RTE-AIRPORT-TO             TO RTE-TBL-TO(RTE-TBL-NDX)
037500     MOVE RTE-CONNECTING-AIRPORT     TO RTE-TBL-CONNECT(RTE-TBL-NDX)
037600     MOVE RTE-OPERATOR               TO RTE-TBL-OPERATOR(RTE-TBL-NDX)
037700
037800     IF  RTE-OPERATOR           = K-OPERATOR
037900     AND RTE-CONNECTING-AIRPORT = SPACES
038000         SET RTE-TBL-ELIGIBLE(RTE-TBL-NDX)     TO TRUE
038100     ELSE
038200         SET RTE-TBL-NOT-ELIGIBLE(RTE-TBL-NDX) TO TRUE
038300     END-IF
038400
038500     PERFORM B011-READ-ROUTE
038600     .
038700 B012-99.
038800     EXIT.
038900
039000******************************************************************
039100* Read the schedule file in full into FLT-SCHEDULE-TABLE
039200******************************************************************
039300 B020-LOAD-SCHEDULE SECTION.
039400 B020-00.
039500     OPEN INPUT SCHEDULE-FILE
039600     IF  FILE-NOK
039700         DISPLAY "ERROR OPENING SCHEDULE-FILE: " FILE-STATUS
039800         SET PRG-ABBRUCH TO TRUE
039900         EXIT SECTION
040000     END-IF
040100
040200     MOVE ZERO TO SCH-TBL-COUNT
040300     PERFORM B021-READ-SCHEDULE
040400     PERFORM B022-STORE-SCHEDULE
040500         UNTIL SCH-EOF OR PRG-ABBRUCH
040600
040700     CLOSE SCHEDULE-FILE
040800     .
040900 B020-99.
041000     EXIT.
041100
041200 B021-READ-SCHEDULE SECTION.
041300 B021-00.
041400     READ SCHEDULE-FILE
041500         AT END
041600             SET SCH-EOF TO TRUE
041700     END-READ
041800     .
041900 B021-99.
042000     EXIT.
042100
042200 B022-STORE-SCHEDULE SECTION.
042300 B022-00.
042400     IF  SCH-TBL-COUNT NOT < SCH-TBL-MAX
042500         DISPLAY "SCHEDULE TABLE FULL - MAX " SCH-TBL-MAX
042600         SET PRG-ABBRUCH TO TRUE
042700         EXIT SECTION
042800     END-IF
042900
043000     ADD 1 TO SCH-TBL-COUNT
043100     SET SCH-TBL-NDX TO SCH-TBL-COUNT
043200     MOVE SCH-AIRPORT-FROM   TO SCH-TBL-FROM(SCH-TBL-NDX)
043300     MOVE SCH-AIRPORT-TO     TO SCH-TBL-TO(SCH-TBL-NDX)
043400     MOVE SCH-YYYY           TO SCH-TBL-YYYY(SCH-TBL-NDX)
043500     MOVE SCH-MM             TO SCH-TBL-MM(SCH-TBL-NDX)
043600     MOVE SCH-DAY            TO SCH-TBL-DAY(SCH-TBL-NDX)
043700     MOVE SCH-DEP-HH         TO SCH-TBL-DEP-HH(SCH-TBL-NDX)
043800     MOVE SCH-DEP-MI         TO SCH-TBL-DEP-MI(SCH-TBL-NDX)
043900     MOVE SCH-ARR-HH         TO SCH-TBL-ARR-HH(SCH-TBL-NDX)
044000     MOVE SCH-ARR-MI         TO SCH-TBL-ARR-MI(SCH-TBL-NDX)
044100
044200     PERFORM B021-READ-SCHEDULE
044300     .
044400 B022-99.
044500     EXIT.
044600
044700******************************************************************
044800* Open request, results, errors and report files
044900******************************************************************
045000 B030-OPEN-MAIN-FILES SECTION.
045100 B030-00.
045200     OPEN INPUT  REQUEST-FILE
045300     IF  FILE-NOK
045400         DISPLAY "ERROR OPENING REQUEST-FILE: " FILE-STATUS
045500         SET PRG-ABBRUCH TO TRUE
045600         EXIT SECTION
045700     END-IF
045800
045900     OPEN OUTPUT RESULTS-FILE
046000     IF  FILE-NOK
046100         DISPLAY "ERROR OPENING RESULTS-FILE: " FILE-STATUS
046200         SET PRG-ABBRUCH TO TRUE
046300         EXIT SECTION
046400     END-IF
046500
046600     OPEN OUTPUT ERRORS-FILE
046700     IF  FILE-NOK
046800         DISPLAY "ERROR OPENING ERRORS-FILE: " FILE-STATUS
046900         SET PRG-ABBRUCH TO TRUE
047000         EXIT SECTION
047100     END-IF
047200
047300     OPEN OUTPUT REPORT-FILE
047400     IF  FILE-NOK
047500         DISPLAY "ERROR OPENING REPORT-FILE: " FILE-STATUS
047600         SET PRG-ABBRUCH TO TRUE
047700         EXIT SECTION
047800     END-IF
047900     .
048000 B030-99.
048100     EXIT.
048200
048300******************************************************************
048400* Main processing - one request per call to FLTSRC0M
048500******************************************************************
048600 B100-VERARBEITUNG SECTION.
048700 B100-00.
048800     PERFORM B110-READ-REQUEST
048900     PERFORM B120-PROCESS-ONE-REQUEST
049000         UNTIL REQ-EOF OR PRG-ABBRUCH
049100     .
049200 B100-99.
049300     EXIT.
049400
049500 B110-READ-REQUEST SECTION.
049600 B110-00.
049700     READ REQUEST-FILE
049800         AT END
049900             SET REQ-EOF TO TRUE
050000     END-READ
050100     .
050200 B110-99.
050300     EXIT.
050400
050500 B120-PROCESS-ONE-REQUEST SECTION.
050600 B120-00.
050700     ADD 1 TO C9-REQ-READ
050800
050900     MOVE REQ-DEPARTURE          TO LNK-REQ-DEPARTURE
051000     MOVE REQ-ARRIVAL            TO LNK-REQ-ARRIVAL
051100     MOVE REQ-DEP-YYYY           TO LNK-REQ-DEP-YYYY
051200     MOVE REQ-DEP-MM             TO LNK-REQ-DEP-MM
051300     MOVE REQ-DEP-DD             TO LNK-REQ-DEP-DD
051400     MOVE REQ-DEP-HH             TO LNK-REQ-DEP-HH
051500     MOVE REQ-DEP-MI             TO LNK-REQ-DEP-MI
051600     MOVE REQ-ARR-YYYY           TO LNK-REQ-ARR-YYYY
051700     MOVE REQ-ARR-MM             TO LNK-REQ-ARR-MM
051800     MOVE REQ-ARR-DD             TO LNK-REQ-ARR-DD
051900     MOVE REQ-ARR-HH             TO LNK-REQ-ARR-HH
052000     MOVE REQ-ARR-MI             TO LNK-REQ-ARR-MI
052100
052200     MOVE ZERO                   TO LNK-RC
052300     INITIALIZE LNK-ERROR
052400                LNK-COUNTERS
052500                LNK-RESULT-TBL
052600     MOVE ZERO                   TO LNK-RESULT-COUNT
052700
052800**  --> call FLTSRC0M
052900     CALL "FLTSRC0M"     USING FLT-LINK-REC
053000     EVALUATE LNK-RC
053100
053200        WHEN   ZERO
053300               PERFORM B130-WRITE-RESULTS
053450               PERFORM B140-ACCUMULATE-COUNTERS
053600        WHEN   100
053700               ADD 1 TO C9-REQ-REJECTED
053800               PERFORM B150-WRITE-ERROR
053900
054000        WHEN   9999   DISPLAY " RC 9999 = PRG-ABBRUCH FROM FLTSRC0M "
054100                      SET PRG-ABBRUCH TO TRUE
054200
054300        WHEN   OTHER  MOVE LNK-RC TO D-NUM4
054400                      DISPLAY " UNKNOWN RC: ",
054500                                D-NUM4,
054600                              " FROM FLTSRC0M"
054700                      SET PRG-ABBRUCH TO TRUE
054800
054900     END-EVALUATE
055000
055100     IF  NOT PRG-ABBRUCH
055200         PERFORM B110-READ-REQUEST
055300     END-IF
055400     .
055500 B120-99.
055600     EXIT.
055700
055800******************************************************************
055900* Write the result rows of the current call to RESULTS-FILE
056000******************************************************************
056100 B130-WRITE-RESULTS SECTION.
056200 B130-00.
056300     PERFORM B131-WRITE-ONE-RESULT
056400         VARYING C4-I1 FROM 1 BY 1
056500         UNTIL   C4-I1 > LNK-RESULT-COUNT
056600     .
056700 B130-99.
056800     EXIT.
056900
057000 B131-WRITE-ONE-RESULT SECTION.
057100 B131-00.
057200     MOVE LNK-RES-STOPS(C4-I1)              TO RES-STOPS
057300     MOVE LNK-RES-LEG-COUNT(C4-I1)          TO RES-LEG-COUNT
057400     MOVE LNK-LEG-DEP-AIRPORT(C4-I1, 1)     TO RES-LEG-DEP-AIRPORT(1)
057500     MOVE LNK-LEG-ARR-AIRPORT(C4-I1, 1)     TO RES-LEG-ARR-AIRPORT(1)
057600     MOVE LNK-LEG-DEP-YYYY(C4-I1, 1)        TO RES-LEG-DEP-YYYY(1)
057700     MOVE LNK-LEG-DEP-MM(C4-I1, 1)          TO RES-LEG-DEP-MM(1)
057800     MOVE LNK-LEG-DEP-DD(C4-I1, 1)          TO RES-LEG-DEP-DD(1)
057900     MOVE LNK-LEG-DEP-HH(C4-I1, 1)          TO RES-LEG-DEP-HH(1)
058000     MOVE LNK-LEG-DEP-MI(C4-I1, 1)          TO RES-LEG-DEP-MI(1)
058100     MOVE LNK-LEG-ARR-YYYY(C4-I1, 1)        TO RES-LEG-ARR-YYYY(1)
058200     MOVE LNK-LEG-ARR-MM(C4-I1, 1)          TO RES-LEG-ARR-MM(1)
058300     MOVE LNK-LEG-ARR-DD(C4-I1, 1)          TO RES-LEG-ARR-DD(1)
058400     MOVE LNK-LEG-ARR-HH(C4-I1, 1)          TO RES-LEG-ARR-HH(1)
058500     MOVE LNK-LEG-ARR-MI(C4-I1, 1)          TO RES-LEG-ARR-MI(1)
058600
058700     IF  LNK-RES-LEG-COUNT(C4-I1) > 1
058800         MOVE LNK-LEG-DEP-AIRPORT(C4-I1, 2) TO RES-LEG-DEP-AIRPORT(2)
058900         MOVE LNK-LEG-ARR-AIRPORT(C4-I1, 2) TO RES-LEG-ARR-AIRPORT(2)
059000         MOVE LNK-LEG-DEP-YYYY(C4-I1, 2)    TO RES-LEG-DEP-YYYY(2)
059100         MOVE LNK-LEG-DEP-MM(C4-I1, 2)      TO RES-LEG-DEP-MM(2)
059200         MOVE LNK-LEG-DEP-DD(C4-I1, 2)      TO RES-LEG-DEP-DD(2)
059300         MOVE LNK-LEG-DEP-HH(C4-I1, 2)      TO RES-LEG-DEP-HH(2)
059400         MOVE LNK-LEG-DEP-MI(C4-I1, 2)      TO RES-LEG-DEP-MI(2)
059500         MOVE LNK-LEG-ARR-YYYY(C4-I1, 2)    TO RES-LEG-ARR-YYYY(2)
059600         MOVE LNK-LEG-ARR-MM(C4-I1, 2)      TO RES-LEG-ARR-MM(2)
059700         MOVE LNK-LEG-ARR-DD(C4-I1, 2)      TO RES-LEG-ARR-DD(2)
059800         MOVE LNK-LEG-ARR-HH(C4-I1, 2)      TO RES-LEG-ARR-HH(2)
059900         MOVE LNK-LEG-ARR-MI(C4-I1, 2)      TO RES-LEG-ARR-MI(2)
060000     ELSE
060100         MOVE SPACES TO RES-LEG-DEP-AIRPORT(2) RES-LEG-ARR-AIRPORT(2)
060200         MOVE ZERO   TO RES-LEG-DEP-YYYY(2) RES-LEG-DEP-MM(2)
060300                        RES-LEG-DEP-DD(2)   RES-LEG-DEP-HH(2)
060400                        RES-LEG-DEP-MI(2)   RES-LEG-ARR-YYYY(2)
060500                        RES-LEG-ARR-MM(2)   RES-LEG-ARR-DD(2)
060600                        RES-LEG-ARR-HH(2)   RES-LEG-ARR-MI(2)
060700     END-IF
060800
060900     WRITE RES-RECORD
061000     .
061100 B131-99.
061200     EXIT.
061300
061400******************************************************************
061500* Fold the per-request counters from LINK-REC into the run totals
061600******************************************************************
061700 B140-ACCUMULATE-COUNTERS SECTION.
061800 B140-00.
061900     ADD LNK-DIRECT-COUNT    TO C9-DIRECT-WRITTEN
062000     ADD LNK-ONESTOP-COUNT   TO C9-ONESTOP-WRITTEN
062100     ADD LNK-SKIPPED-COUNT   TO C9-SCHED-SKIPPED
062200     .
062300 B140-99.
062400     EXIT.
062500
062600******************************************************************
062700* Write a rejected request to ERRORS-FILE
062800******************************************************************
062900 B150-WRITE-ERROR SECTION.
063000 B150-00.
063100     MOVE LNK-ERR-CODE       TO ERR-CODE
063200     MOVE LNK-ERR-MESSAGE    TO ERR-MESSAGE
063300     WRITE ERR-RECORD
063400     .
063500 B150-99.
063600     EXIT.
063700
063800******************************************************************
063900* Wrap-up
064000******************************************************************
064100 B090-ENDE SECTION.
064200 B090-00.
064300     IF  PRG-ABBRUCH
064400         DISPLAY ">>> ABEND !!! <<< "
064500     ELSE
064600         PERFORM B091-WRITE-REPORT
064700     END-IF
064800
064900     PERFORM B099-CLOSE-FILES
065000     DISPLAY "<EOF>"
065100     .
065200 B090-99.
065300     EXIT.
065400
065500******************************************************************
065600* Build and write the control-total summary to REPORT-FILE
065700******************************************************************
065800 B091-WRITE-REPORT SECTION.
065900 B091-00.
066000     ENTER TAL "TIME" USING TAL-TIME
066100     MOVE CORR TAL-TIME TO TAL-TIME-D
066200
066300     MOVE SPACES TO REPORT-LINE
066400     STRING "INTERLINE CONNECTING-FLIGHT SEARCH - RUN REPORT"
066500            DELIMITED BY SIZE
066600       INTO RPT-TEXT
066700     WRITE REPORT-LINE
066800
066900     MOVE SPACES TO REPORT-LINE
067000     WRITE REPORT-LINE
067100
067200     MOVE "REQUESTS READ"                    TO RL-LABEL
067300     MOVE C9-REQ-READ                        TO RL-COUNT
067400     PERFORM B092-EMIT-REPORT-LINE
067500
067600     MOVE "REQUESTS REJECTED"                TO RL-LABEL
067700     MOVE C9-REQ-REJECTED                    TO RL-COUNT
067800     PERFORM B092-EMIT-REPORT-LINE
067900
068000     MOVE "DIRECT ITINERARIES WRITTEN"       TO RL-LABEL
068100     MOVE C9-DIRECT-WRITTEN                  TO RL-COUNT
068200     PERFORM B092-EMIT-REPORT-LINE
068300
068400     MOVE "ONE-STOP ITINERARIES WRITTEN"     TO RL-LABEL
068500     MOVE C9-ONESTOP-WRITTEN                 TO RL-COUNT
068600     PERFORM B092-EMIT-REPORT-LINE
068700
068800     MOVE "SCHEDULE ENTRIES SKIPPED - INVALID DATE"
068900                                              TO RL-LABEL
069000     MOVE C9-SCHED-SKIPPED                   TO RL-COUNT
069100     PERFORM B092-EMIT-REPORT-LINE
069200     .
069300 B091-99.
069400     EXIT.
069500
069600 B092-EMIT-REPORT-LINE SECTION.
069700 B092-00.
069800     MOVE SPACES TO REPORT-LINE
069900     STRING RL-LABEL     DELIMITED BY SIZE,
070000            ": "         DELIMITED BY SIZE,
070100            RL-COUNT     DELIMITED BY SIZE
070200       INTO RPT-TEXT
070300     WRITE REPORT-LINE
070400     .
070500 B092-99.
070600     EXIT.
070700
070800******************************************************************
070900* Close files
071000******************************************************************
071100 B099-CLOSE-FILES SECTION.
071200 B099-00.
071300     CLOSE REQUEST-FILE
071400     CLOSE RESULTS-FILE
071500     CLOSE ERRORS-FILE
071600     CLOSE REPORT-FILE
071700     .
071800 B099-99.
071900     EXIT.
072000
072100******************************************************************
072200* Initialize fields and structures
072300******************************************************************
072400 C000-INIT SECTION.
072500 C000-00.
072600     INITIALIZE SCHALTER
072700                FLT-ROUTE-TABLE
072800                FLT-SCHEDULE-TABLE
072900                FLT-LINK-REC
073000     MOVE ZERO TO RTE-TBL-COUNT
073100     MOVE ZERO TO SCH-TBL-COUNT
073200     .
073300 C000-99.
073400     EXIT.
073500
073600******************************************************************
073700* END OF SOURCE PROGRAM
073800******************************************************************
