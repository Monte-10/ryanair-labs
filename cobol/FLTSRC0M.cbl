000100?CONSULT $SYSTEM.SYSTEM.COBOLEX0
000200?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
000300?SEARCH  =TALLIB
000400?SEARCH  =FLTCPYL
000500
000600?NOLMAP, SYMBOLS, INSPECT
000700?SAVE ALL
000800?SAVEABEND
000900?CHECK 3
001000
001100 IDENTIFICATION DIVISION.
001200
001300 PROGRAM-ID.        FLTSRC0M.
001400 AUTHOR.            J W HOLLAND.
001500 INSTALLATION.      INTERLINE SCHEDULE GROUP.
001600 DATE-WRITTEN.      1991-04-08.
001700 DATE-COMPILED.
001800 SECURITY.          UNCLASSIFIED - INTERNAL USE ONLY.
001900
002000*****************************************************************
002100* Last change      :: 2024-02-06
002200* Last version     :: A.07.00
002300* Short descr.     :: Connecting-flight search module, one call
002400*                     per request from FLTDRV0O
002500* Request no.      :: AB-4471 Y2K-117 SD-4410 OPS-1188 SD-9042
002600*                     FLT-2024-011
002700*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002800*----------------------------------------------------------------*
002900* Vers.   | Date     | by  | Comment                             *
003000*---------|----------|-----|-------------------------------------*
003100* A.00.00 |1991-04-08| jwh | New program - direct-flight         *
003200*         |          |     | selection only, SYS REQUEST AB-4471 *
003300* A.01.00 |1992-02-19| jwh | One-stop search added (fixed        *
003400*         |          |     | 2-hour minimum connection), SYS     *
003500*         |          |     | REQUEST AB-4471                     *
003600* A.02.00 |1998-07-14| rgn | Y2K date field review - all year    *      RGN980714
003700*         |          |     | fields already 4 digits, no change  *      RGN980714
003800*         |          |     | required, PROJECT Y2K-117           *      RGN980714
003900* A.03.00 |2001-01-09| dps | Fixed S310 - Feb 30/31 on a leap     *      DPS010109
004000*         |          |     | year was slipping through as valid, *      DPS010109
004100*         |          |     | TICKET SD-4410                      *      DPS010109
004200* A.04.00 |2011-02-25| kl  | Minimum connection changed from     *
004300*         |          |     | >= 2:00 to strictly > 2:00 per Ops, *
004400*         |          |     | OPS-1188                            *
004500* A.05.00 |2018-05-14| kl  | Route/schedule tables switched to   *      KL180514
004600*         |          |     | EXTERNAL storage loaded by the      *      KL180514
004700*         |          |     | driver, TICKET SD-9042 (was own     *      KL180514
004800*         |          |     | file read in earlier versions)      *      KL180514
004900* A.06.00 |2024-02-06| rdm | Re-platformed out of FLTDRV0 as a   *      RDM240206
005000*         |          |     | separate called module, req.        *      RDM240206
005100*         |          |     | FLT-2024-011                        *      RDM240206
005200*----------------------------------------------------------------*
005300*
005400* Program description
005500* --------------------
005600*
005700* Called once per search request by FLTDRV0O. Validates the
005800* request, then looks for RYANAIR-operated direct routes with no
005900* connecting airport (eligibility was already marked by the
006000* driver when it loaded FLT-ROUTE-TABLE - see RTE-TBL-ELIG-SW).
006100* Direct itineraries are built first, then one-stop itineraries
006200* through every eligible stopover, subject to the minimum
006300* connection time and the midnight-crossing arrival-day rule.
006400* Schedule entries whose constructed calendar date is invalid are
006500* skipped and counted, never selected. Results are returned to
006600* the caller in LNK-RESULT-TBL, de-duplicated against itself.
006700*
006800******************************************************************
006900
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300     SWITCH-15 IS ANZEIGE-VERSION
007400         ON STATUS IS SHOW-VERSION
007500     C01 IS TOP-OF-FORM
007600     CLASS ALPHNUM IS "0123456789"
007700                      "abcdefghijklmnopqrstuvwxyz"
007800                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
007900                      " .,;-_!$%&/=*+".
008000
008100 DATA DIVISION.
008200 WORKING-STORAGE SECTION.
008300*--------------------------------------------------------------------*
008400* Comp fields: prefix Cn, n = number of digits
008500*--------------------------------------------------------------------*
008600 01          COMP-FELDER.
008700     05      C4-ANZ              PIC S9(04) COMP.
008800     05      C4-REM4             PIC S9(04) COMP.
008900     05      C4-REM100           PIC S9(04) COMP.
009000     05      C4-REM400           PIC S9(04) COMP.
009100     05      C4-QUOT             PIC S9(04) COMP.
009200
009300     05      C4-X.
009400      10                         PIC X VALUE LOW-VALUE.
009500      10     C4-X2               PIC X.
009600     05      C4-NUM REDEFINES C4-X
009700                                 PIC S9(04) COMP.
009800
009900     05      C12-REQ-DEP-STAMP   PIC S9(12) COMP.
010000     05      C12-REQ-ARR-STAMP   PIC S9(12) COMP.
010100     05      C12-CAND-DEP-STAMP  PIC S9(12) COMP.
010200     05      C12-CAND-ARR-STAMP  PIC S9(12) COMP.
010300     05      C12-THRESH-STAMP    PIC S9(12) COMP.
010400     05      FILLER              PIC X(04).
010500*--------------------------------------------------------------------*
010600* Display fields: prefix D
010700*--------------------------------------------------------------------*
010800 01          DISPLAY-FELDER.
010900     05      D-NUM4              PIC -9(04).
011000     05      FILLER              PIC X(02).
011100*--------------------------------------------------------------------*
011200* Fields with constant content: prefix K
011300*--------------------------------------------------------------------*
011400 01          KONSTANTE-FELDER.
011500     05      K-MODUL             PIC X(08)          VALUE "FLTSRC0M".
011600     05      FILLER              PIC X(02).
011700*----------------------------------------------------------------*
011800* Condition fields
011900*----------------------------------------------------------------*
012000 01          SCHALTER.
012100     05      MOD-ABEND-SW        PIC X       VALUE "N".
012200          88 MOD-ABEND                       VALUE "Y".
012300     05      ROUTE-FOUND-SW      PIC X       VALUE "N".
012400          88 ROUTE-FOUND                     VALUE "Y".
012500          88 ROUTE-NOT-FOUND                 VALUE "N".
012600     05      RESULT-DUP-SW       PIC X       VALUE "N".
012700          88 RESULT-IS-DUP                   VALUE "Y".
012800          88 RESULT-IS-NEW                   VALUE "N".
012900     05      CONN-OK-SW          PIC X       VALUE "N".
013000          88 CONNECTION-OK                   VALUE "Y".
013100          88 CONNECTION-NOT-OK               VALUE "N".
013200     05      YEAR-LEAP-SW        PIC X       VALUE "N".
013300          88 YEAR-IS-LEAP                    VALUE "Y".
013400          88 YEAR-IS-NOT-LEAP                VALUE "N".
013450     05      CAL-DAY-SW          PIC X       VALUE "N".
013460          88 CAL-DAY-VALID                   VALUE "Y".
013470          88 CAL-DAY-INVALID                 VALUE "N".
013500     05      FILLER              PIC X(02).
013600*--------------------------------------------------------------------*
013700* Calendar-day check work area (S310) - prefix W-CAL
013800*--------------------------------------------------------------------*
013900 01          W-CAL-FELDER.
014000     05      W-CAL-YYYY          PIC 9(04).
014100     05      W-CAL-MM            PIC 9(02).
014200     05      W-CAL-DAY           PIC 9(02).
014300     05      W-CAL-DIM           PIC 9(02).
014400     05      FILLER              PIC X(02).
014500*--------------------------------------------------------------------*
014600* Days-in-month tables - ordinary year and leap year
014700*--------------------------------------------------------------------*
014800 01          DAYS-IN-MONTH-NORM.
014900     05      FILLER              PIC 9(02)          VALUE 31.
015000     05      FILLER              PIC 9(02)          VALUE 28.
015100     05      FILLER              PIC 9(02)          VALUE 31.
015200     05      FILLER              PIC 9(02)          VALUE 30.
015300     05      FILLER              PIC 9(02)          VALUE 31.
015400     05      FILLER              PIC 9(02)          VALUE 30.
015500     05      FILLER              PIC 9(02)          VALUE 31.
015600     05      FILLER              PIC 9(02)          VALUE 31.
015700     05      FILLER              PIC 9(02)          VALUE 30.
015800     05      FILLER              PIC 9(02)          VALUE 31.
015900     05      FILLER              PIC 9(02)          VALUE 30.
016000     05      FILLER              PIC 9(02)          VALUE 31.
016100 01          DIM-NORM-TBL REDEFINES DAYS-IN-MONTH-NORM.
016200     05      DIM-NORM-DAYS OCCURS 12 TIMES
016300                           INDEXED BY DIM-NORM-NDX
016400                                 PIC 9(02).
016500
016600 01          DAYS-IN-MONTH-LEAP.
016700     05      FILLER              PIC 9(02)          VALUE 31.
016800     05      FILLER              PIC 9(02)          VALUE 29.
016900     05      FILLER              PIC 9(02)          VALUE 31.
017000     05      FILLER              PIC 9(02)          VALUE 30.
017100     05      FILLER              PIC 9(02)          VALUE 31.
017200     05      FILLER              PIC 9(02)          VALUE 30.
017300     05      FILLER              PIC 9(02)          VALUE 31.
017400     05      FILLER              PIC 9(02)          VALUE 31.
017500     05      FILLER              PIC 9(02)          VALUE 30.
017600     05      FILLER              PIC 9(02)          VALUE 31.
017700     05      FILLER              PIC 9(02)          VALUE 30.
017800     05      FILLER              PIC 9(02)          VALUE 31.
017900 01          DIM-LEAP-TBL REDEFINES DAYS-IN-MONTH-LEAP.
018000     05      DIM-LEAP-DAYS OCCURS 12 TIMES
018100                           INDEXED BY DIM-LEAP-NDX
018200                                 PIC 9(02).
018300*--------------------------------------------------------------------*
018400* Route/stopover lookup work fields - prefix W-SEL
018500*--------------------------------------------------------------------*
018600 01          W-SEL-FELDER.
018700     05      W-SEL-FROM          PIC X(03).
018800     05      W-SEL-TO            PIC X(03).
018900     05      W-STOPOVER          PIC X(03).
019000     05      FILLER              PIC X(01).
019100*--------------------------------------------------------------------*
019200* Flight-selection work area (S300/S302/S303) - prefix W-CAND
019300*--------------------------------------------------------------------*
019400 01          W-CAND-FELDER.
019500     05      W-CAND-DEP-YYYY     PIC 9(04).
019600     05      W-CAND-DEP-MM       PIC 9(02).
019700     05      W-CAND-DEP-DAY      PIC 9(02).
019800     05      W-CAND-DEP-HH       PIC 9(02).
019900     05      W-CAND-DEP-MI       PIC 9(02).
020000     05      W-CAND-ARR-YYYY     PIC 9(04).
020100     05      W-CAND-ARR-MM       PIC 9(02).
020200     05      W-CAND-ARR-DAY      PIC 9(02).
020300     05      W-CAND-ARR-HH       PIC 9(02).
020400     05      W-CAND-ARR-MI       PIC 9(02).
020500     05      FILLER              PIC X(02).
020600*--------------------------------------------------------------------*
020700* Connection-threshold work area (S520) - prefix W-THRESH
020800*--------------------------------------------------------------------*
020900 01          W-THRESH-FELDER.
021000     05      W-THRESH-YYYY       PIC 9(04).
021100     05      W-THRESH-MM         PIC 9(02).
021200     05      W-THRESH-DD         PIC 9(02).
021300     05      W-THRESH-HH         PIC 9(02).
021400     05      W-THRESH-MI         PIC 9(02).
021500     05      FILLER              PIC X(02).
021600*--------------------------------------------------------------------*
021700* Candidate-flight scratch table, reused for every from/to pair
021800* selected by S300-SELECT-DIRECT, and snapshotted into
021900* LEG1-CANDIDATES / LEG2-CANDIDATES for one-stop pairing
022000*--------------------------------------------------------------------*
022100 77          CAND-TBL-MAX        PIC S9(04) COMP VALUE 200.
022200
022300 01          CANDIDATE-TABLE.
022400     05      CAND-COUNT          PIC S9(04) COMP.
022500     05      FILLER              PIC X(04).
022600     05      CAND-ENTRY OCCURS 200 TIMES
022700                       INDEXED BY CAND-NDX.
022800         10  CAND-DEP-AIRPORT    PIC X(03).
022900         10  CAND-ARR-AIRPORT    PIC X(03).
023000         10  CAND-DEP-YYYY       PIC 9(04).
023100         10  CAND-DEP-MM         PIC 9(02).
023200         10  CAND-DEP-DD         PIC 9(02).
023300         10  CAND-DEP-HH         PIC 9(02).
023400         10  CAND-DEP-MI         PIC 9(02).
023500         10  CAND-ARR-YYYY       PIC 9(04).
023600         10  CAND-ARR-MM         PIC 9(02).
023700         10  CAND-ARR-DD         PIC 9(02).
023800         10  CAND-ARR-HH         PIC 9(02).
023900         10  CAND-ARR-MI         PIC 9(02).
024000         10  CAND-DEP-STAMP      PIC S9(12) COMP.
024100         10  CAND-ARR-STAMP      PIC S9(12) COMP.
024200         10  FILLER              PIC X(08).
024300
024400 01          LEG1-CANDIDATES.
024500     05      LEG1-CAND-COUNT     PIC S9(04) COMP.
024600     05      FILLER              PIC X(04).
024700     05      LEG1-CAND-ENTRY OCCURS 200 TIMES
024800                       INDEXED BY LEG1-NDX.
024900         10  LEG1-DEP-AIRPORT    PIC X(03).
025000         10  LEG1-ARR-AIRPORT    PIC X(03).
025100         10  LEG1-DEP-YYYY       PIC 9(04).
025200         10  LEG1-DEP-MM         PIC 9(02).
025300         10  LEG1-DEP-DD         PIC 9(02).
025400         10  LEG1-DEP-HH         PIC 9(02).
025500         10  LEG1-DEP-MI         PIC 9(02).
025600         10  LEG1-ARR-YYYY       PIC 9(04).
025700         10  LEG1-ARR-MM         PIC 9(02).
025800         10  LEG1-ARR-DD         PIC 9(02).
025900         10  LEG1-ARR-HH         PIC 9(02).
026000         10  LEG1-ARR-MI         PIC 9(02).
026100         10  LEG1-DEP-STAMP      PIC S9(12) COMP.
026200         10  LEG1-ARR-STAMP      PIC S9(12) COMP.
026300         10  FILLER              PIC X(08).
026400
026500 01          LEG2-CANDIDATES.
026600     05      LEG2-CAND-COUNT     PIC S9(04) COMP.
026700     05      FILLER              PIC X(04).
026800     05      LEG2-CAND-ENTRY OCCURS 200 TIMES
026900                       INDEXED BY LEG2-NDX.
027000         10  LEG2-DEP-AIRPORT    PIC X(03).
027100         10  LEG2-ARR-AIRPORT    PIC X(03).
027200         10  LEG2-DEP-YYYY       PIC 9(04).
027300         10  LEG2-DEP-MM         PIC 9(02).
027400         10  LEG2-DEP-DD         PIC 9(02).
027500         10  LEG2-DEP-HH         PIC 9(02).
027600         10  LEG2-DEP-MI         PIC 9(02).
027700         10  LEG2-ARR-YYYY       PIC 9(04).
027800         10  LEG2-ARR-MM         PIC 9(02).
027900         10  LEG2-ARR-DD         PIC 9(02).
028000         10  LEG2-ARR-HH         PIC 9(02).
028100         10  LEG2-ARR-MI         PIC 9(02).
028200         10  LEG2-DEP-STAMP      PIC S9(12) COMP.
028300         10  LEG2-ARR-STAMP      PIC S9(12) COMP.
028400         10  FILLER              PIC X(08).
028500*--------------------------------------------------------------------*
028600* One result row, built up before the dedup check (S600) and
028700* then appended to LNK-RESULT-TBL by S602 - same layout as one
028800* LNK-RESULT-TBL occurrence so a straight MOVE lines the fields up
028900*--------------------------------------------------------------------*
029000 01          W-RESULT-ROW.
029100     05      W-RES-STOPS         PIC 9.
029200     05      W-RES-LEG-COUNT     PIC 9.
029300     05      W-RES-LEG OCCURS 2 TIMES
029400                       INDEXED BY W-RES-LEG-NDX.
029500         10  W-RES-LEG-DEP-AIRPORT   PIC X(03).
029600         10  W-RES-LEG-ARR-AIRPORT   PIC X(03).
029700         10  W-RES-LEG-DEP-YYYY      PIC 9(04).
029800         10  W-RES-LEG-DEP-MM        PIC 9(02).
029900         10  W-RES-LEG-DEP-DD        PIC 9(02).
030000         10  W-RES-LEG-DEP-HH        PIC 9(02).
030100         10  W-RES-LEG-DEP-MI        PIC 9(02).
030200         10  W-RES-LEG-ARR-YYYY      PIC 9(04).
030300         10  W-RES-LEG-ARR-MM        PIC 9(02).
030400         10  W-RES-LEG-ARR-DD        PIC 9(02).
030500         10  W-RES-LEG-ARR-HH        PIC 9(02).
030600         10  W-RES-LEG-ARR-MI        PIC 9(02).
030700     05      FILLER              PIC X(10).
030800*--------------------------------------------------------------------*
030900* Loop index for the dedup scan (S600/S610) - prefix W-CHK
031000*--------------------------------------------------------------------*
031100 01          W-CHK-FELDER.
031200     05      W-CHK-NDX           PIC S9(04) COMP.
031300     05      FILLER              PIC X(02).
031400*--------------------------------------------------------------------*
031500* Parameters shared with the driver - COPY members
031600*--------------------------------------------------------------------*
031700**          ---> shared route/schedule tables (EXTERNAL)
031800     COPY    FLTRTTC OF "=FLTCPYL".
031900     COPY    FLTSCHT OF "=FLTCPYL".
032000
032100 LINKAGE SECTION.
032200**          ---> hand-off area from FLTDRV0O
032300     COPY    FLTLNKC OF "=FLTCPYL".
032400
032500 PROCEDURE DIVISION USING FLT-LINK-REC.
032600
032700******************************************************************
032800* Control section
032900******************************************************************
033000 A100-STEUERUNG SECTION.
033100 A100-00.
033200     IF  SHOW-VERSION
033300         DISPLAY K-MODUL " compiled: " FUNCTION WHEN-COMPILED
033400         STOP RUN
033500     END-IF
033600
033700     PERFORM B000-VORLAUF
033800     PERFORM B100-VERARBEITUNG
033900     PERFORM B090-ENDE
034000     EXIT PROGRAM
034100     .
034200 A100-99.
034300     EXIT.
034400
034500******************************************************************
034600* Start-up: clear switches, counters and work tables
034700******************************************************************
034800 B000-VORLAUF SECTION.
034900 B000-00.
035000     PERFORM C000-INIT
035100     .
035200 B000-99.
035300     EXIT.
035400
035500 C000-INIT SECTION.
035600 C000-00.
035700     INITIALIZE SCHALTER
035800                CANDIDATE-TABLE
035900                LEG1-CANDIDATES
036000                LEG2-CANDIDATES
036100                W-RESULT-ROW
036200     MOVE ZERO TO CAND-COUNT
036300     MOVE ZERO TO LEG1-CAND-COUNT
036400     MOVE ZERO TO LEG2-CAND-COUNT
036500     MOVE LNK-REQ-DEP-STAMP TO C12-REQ-DEP-STAMP
036600     MOVE LNK-REQ-ARR-STAMP TO C12-REQ-ARR-STAMP
036700     .
036800 C000-99.
036900     EXIT.
037000
037100******************************************************************
037200* Business processing for the one request passed in FLT-LINK-REC
037300******************************************************************
037400 B100-VERARBEITUNG SECTION.
037500 B100-00.
037600     PERFORM S100-VALIDATE-REQUEST
037700     IF  LNK-RC NOT = ZERO
037800         EXIT SECTION
037900     END-IF
038000
038100     PERFORM S400-DIRECT-ITINERARIES
038200     IF  MOD-ABEND
038300         MOVE 9999 TO LNK-RC
038400         EXIT SECTION
038500     END-IF
038600
038700     PERFORM S500-ONESTOP-ITINERARIES
038800     IF  MOD-ABEND
038900         MOVE 9999 TO LNK-RC
039000     END-IF
039100     .
039200 B100-99.
039300     EXIT.
039400
039500******************************************************************
039600* Wrap-up
039700******************************************************************
039800 B090-ENDE SECTION.
039900 B090-00.
040000     IF  MOD-ABEND
040100         DISPLAY "   >>> ABEND !!! <<< FROM >" K-MODUL "<"
040200     END-IF
040300     .
040400 B090-99.
040500     EXIT.
040600
040700******************************************************************
040800* S100 - Validate the incoming request. First failing check sets
040900* LNK-RC to 100 and an error code/message and exits; no further
041000* checks are made once one has failed.
041100******************************************************************
041200 S100-VALIDATE-REQUEST SECTION.
041300 S100-00.
041400     MOVE ZERO TO LNK-RC
041500     INITIALIZE LNK-ERROR
041600
041700     IF  LNK-REQ-DEPARTURE = SPACES
041800         MOVE "E001"                             TO LNK-ERR-CODE
041900         MOVE "DEPARTURE AIRPORT CODE IS MISSING" TO LNK-ERR-MESSAGE
042000         MOVE 100                                TO LNK-RC
042100         EXIT SECTION
042200     END-IF
042300
042400     IF  LNK-REQ-ARRIVAL = SPACES
042500         MOVE "E002"                             TO LNK-ERR-CODE
042600         MOVE "ARRIVAL AIRPORT CODE IS MISSING"   TO LNK-ERR-MESSAGE
042700         MOVE 100                                TO LNK-RC
042800         EXIT SECTION
042900     END-IF
043000
043100     IF  LNK-REQ-DEP-STAMP = ZERO
043200     OR  LNK-REQ-ARR-STAMP = ZERO
043300         MOVE "E003"                             TO LNK-ERR-CODE
043400         MOVE "DEPARTURE OR ARRIVAL DATE-TIME IS MISSING"
043500                                                  TO LNK-ERR-MESSAGE
043600         MOVE 100                                TO LNK-RC
043700         EXIT SECTION
043800     END-IF
043900
044000     IF  LNK-REQ-DEP-STAMP NOT < LNK-REQ-ARR-STAMP
044100         MOVE "E004"                             TO LNK-ERR-CODE
044200         MOVE "DEPARTURE DATE-TIME NOT BEFORE ARRIVAL DATE-TIME"
044300                                                  TO LNK-ERR-MESSAGE
044400         MOVE 100                                TO LNK-RC
044500         EXIT SECTION
044600     END-IF
044700
044800     IF  LNK-REQ-DEPARTURE = LNK-REQ-ARRIVAL
044900         MOVE "E005"                             TO LNK-ERR-CODE
045000         MOVE "DEPARTURE AND ARRIVAL AIRPORT ARE THE SAME"
045100                                                  TO LNK-ERR-MESSAGE
045200         MOVE 100                                TO LNK-RC
045300     END-IF
045400     .
045500 S100-99.
045600     EXIT.
045700
045800******************************************************************
045900* S200 - Does an eligible route (RYANAIR, no connecting airport -
046000* already marked by the driver) exist from W-SEL-FROM to
046100* W-SEL-TO ? Sets ROUTE-FOUND / ROUTE-NOT-FOUND.
046200******************************************************************
046300 S200-FILTER-ROUTES SECTION.
046400 S200-00.
046500     SET ROUTE-NOT-FOUND TO TRUE
046600     PERFORM S201-CHECK-ONE-ROUTE
046700         VARYING RTE-CHK-NDX FROM 1 BY 1
046800         UNTIL   RTE-CHK-NDX > RTE-TBL-COUNT
046900         OR      ROUTE-FOUND
047000     .
047100 S200-99.
047200     EXIT.
047300
047400 S201-CHECK-ONE-ROUTE SECTION.
047500 S201-00.
047600     IF  RTE-TBL-ELIGIBLE(RTE-CHK-NDX)
047700     AND RTE-TBL-FROM(RTE-CHK-NDX) = W-SEL-FROM
047800     AND RTE-TBL-TO(RTE-CHK-NDX)   = W-SEL-TO
047900         SET ROUTE-FOUND TO TRUE
048000     END-IF
048100     .
048200 S201-99.
048300     EXIT.
048400
048500******************************************************************
048600* S300 - Select every schedule entry for W-SEL-FROM/W-SEL-TO in
048700* the request's year and month whose constructed departure date
048800* is a real calendar date and whose departure/arrival fall inside
048900* the request window [LNK-REQ-DEP-STAMP, LNK-REQ-ARR-STAMP].
049000* Invalid calendar dates are skipped and counted; the midnight-
049100* crossing rule (S303) decides whether the arrival falls on the
049200* departure day or the next one. Results go into CANDIDATE-TABLE.
049300******************************************************************
049400 S300-SELECT-DIRECT SECTION.
049500 S300-00.
049600     MOVE ZERO TO CAND-COUNT
049700     PERFORM S301-SCAN-SCHEDULE
049800         VARYING SCH-TBL-NDX FROM 1 BY 1
049900         UNTIL   SCH-TBL-NDX > SCH-TBL-COUNT
050000         OR      MOD-ABEND
050100     .
050200 S300-99.
050300     EXIT.
050400
050500 S301-SCAN-SCHEDULE SECTION.
050600 S301-00.
050700     IF  SCH-TBL-FROM(SCH-TBL-NDX) = W-SEL-FROM
050800     AND SCH-TBL-TO(SCH-TBL-NDX)   = W-SEL-TO
050900     AND SCH-TBL-YYYY(SCH-TBL-NDX) = LNK-REQ-DEP-YYYY
051000     AND SCH-TBL-MM(SCH-TBL-NDX)   = LNK-REQ-DEP-MM
051100         PERFORM S302-EVALUATE-ONE-FLIGHT
051200     END-IF
051300     .
051400 S301-99.
051500     EXIT.
051600
051700 S302-EVALUATE-ONE-FLIGHT SECTION.
051800 S302-00.
051900     MOVE LNK-REQ-DEP-YYYY          TO W-CAL-YYYY
052000     MOVE LNK-REQ-DEP-MM            TO W-CAL-MM
052100     MOVE SCH-TBL-DAY(SCH-TBL-NDX)  TO W-CAL-DAY
052200     PERFORM S310-00 THRU S310-99
052300
052400     IF  NOT CAL-DAY-VALID
052500         ADD 1 TO LNK-SKIPPED-COUNT
052600         EXIT SECTION
052700     END-IF
052800
052900     MOVE LNK-REQ-DEP-YYYY              TO W-CAND-DEP-YYYY
053000     MOVE LNK-REQ-DEP-MM                TO W-CAND-DEP-MM
053100     MOVE SCH-TBL-DAY(SCH-TBL-NDX)      TO W-CAND-DEP-DAY
053200     MOVE SCH-TBL-DEP-HH(SCH-TBL-NDX)   TO W-CAND-DEP-HH
053300     MOVE SCH-TBL-DEP-MI(SCH-TBL-NDX)   TO W-CAND-DEP-MI
053400
053500**  --> midnight-crossing rule: arrival falls on the departure
053600**      day unless the arrival clock time is earlier than the
053700**      departure clock time, in which case it is the next day
053800     IF  SCH-TBL-ARR-HH(SCH-TBL-NDX) < SCH-TBL-DEP-HH(SCH-TBL-NDX)
053900     OR (SCH-TBL-ARR-HH(SCH-TBL-NDX) = SCH-TBL-DEP-HH(SCH-TBL-NDX)
054000     AND SCH-TBL-ARR-MI(SCH-TBL-NDX) < SCH-TBL-DEP-MI(SCH-TBL-NDX))
054100         PERFORM S303-ROLL-ARRIVAL-DAY
054200     ELSE
054300         MOVE W-CAND-DEP-YYYY           TO W-CAND-ARR-YYYY
054400         MOVE W-CAND-DEP-MM             TO W-CAND-ARR-MM
054500         MOVE W-CAND-DEP-DAY            TO W-CAND-ARR-DAY
054600     END-IF
054700     MOVE SCH-TBL-ARR-HH(SCH-TBL-NDX)   TO W-CAND-ARR-HH
054800     MOVE SCH-TBL-ARR-MI(SCH-TBL-NDX)   TO W-CAND-ARR-MI
054900
055000     PERFORM S304-BUILD-STAMPS
055100     IF  C12-CAND-DEP-STAMP NOT < C12-REQ-DEP-STAMP
055200     AND C12-CAND-ARR-STAMP NOT > C12-REQ-ARR-STAMP
055300         PERFORM S305-APPEND-CANDIDATE
055400     END-IF
055500     .
055600 S302-99.
055700     EXIT.
055800
055900******************************************************************
056000* S303 - Roll the arrival day to the day after departure, rolling
056100* the month and year as well when departure was the last day of
056200* its month (e.g. 31 Jan + 1 day -> 1 Feb)
056300******************************************************************
056400 S303-ROLL-ARRIVAL-DAY SECTION.
056500 S303-00.
056600     COMPUTE W-CAND-ARR-DAY = W-CAND-DEP-DAY + 1
056700     MOVE    W-CAND-DEP-MM   TO W-CAND-ARR-MM
056800     MOVE    W-CAND-DEP-YYYY TO W-CAND-ARR-YYYY
056900
057000     IF  W-CAND-ARR-DAY > W-CAL-DIM
057100         MOVE 1 TO W-CAND-ARR-DAY
057200         ADD  1 TO W-CAND-ARR-MM
057300         IF  W-CAND-ARR-MM > 12
057400             MOVE 1 TO W-CAND-ARR-MM
057500             ADD  1 TO W-CAND-ARR-YYYY
057600         END-IF
057700     END-IF
057800     .
057900 S303-99.
058000     EXIT.
058100
058200******************************************************************
058300* S304 - Build 12-digit YYYYMMDDHHMI comparison stamps for the
058400* candidate departure and arrival datetimes just constructed
058500******************************************************************
058600 S304-BUILD-STAMPS SECTION.
058700 S304-00.
058800     COMPUTE C12-CAND-DEP-STAMP =
058900             (W-CAND-DEP-YYYY * 100000000) +
059000             (W-CAND-DEP-MM   * 1000000)   +
059100             (W-CAND-DEP-DAY  * 10000)     +
059200             (W-CAND-DEP-HH   * 100)       +
059300              W-CAND-DEP-MI
059400     COMPUTE C12-CAND-ARR-STAMP =
059500             (W-CAND-ARR-YYYY * 100000000) +
059600             (W-CAND-ARR-MM   * 1000000)   +
059700             (W-CAND-ARR-DAY  * 10000)     +
059800             (W-CAND-ARR-HH   * 100)       +
059900              W-CAND-ARR-MI
060000     .
060100 S304-99.
060200     EXIT.
060300
060400 S305-APPEND-CANDIDATE SECTION.
060500 S305-00.
060600     IF  CAND-COUNT NOT < CAND-TBL-MAX
060700         DISPLAY "CANDIDATE TABLE FULL - MAX " CAND-TBL-MAX
060800         SET MOD-ABEND TO TRUE
060900         EXIT SECTION
061000     END-IF
061100
061200     ADD 1 TO CAND-COUNT
061300     SET CAND-NDX TO CAND-COUNT
061400     MOVE W-SEL-FROM        TO CAND-DEP-AIRPORT(CAND-NDX)
061500     MOVE W-SEL-TO          TO CAND-ARR-AIRPORT(CAND-NDX)
061600     MOVE W-CAND-DEP-YYYY   TO CAND-DEP-YYYY(CAND-NDX)
061700     MOVE W-CAND-DEP-MM     TO CAND-DEP-MM(CAND-NDX)
061800     MOVE W-CAND-DEP-DAY    TO CAND-DEP-DD(CAND-NDX)
061900     MOVE W-CAND-DEP-HH     TO CAND-DEP-HH(CAND-NDX)
062000     MOVE W-CAND-DEP-MI     TO CAND-DEP-MI(CAND-NDX)
062100     MOVE W-CAND-ARR-YYYY   TO CAND-ARR-YYYY(CAND-NDX)
062200     MOVE W-CAND-ARR-MM     TO CAND-ARR-MM(CAND-NDX)
062300     MOVE W-CAND-ARR-DAY    TO CAND-ARR-DD(CAND-NDX)
062400     MOVE W-CAND-ARR-HH     TO CAND-ARR-HH(CAND-NDX)
062500     MOVE W-CAND-ARR-MI     TO CAND-ARR-MI(CAND-NDX)
062600     MOVE C12-CAND-DEP-STAMP TO CAND-DEP-STAMP(CAND-NDX)
062700     MOVE C12-CAND-ARR-STAMP TO CAND-ARR-STAMP(CAND-NDX)
062800     .
062900 S305-99.
063000     EXIT.
063100
063200******************************************************************
063300* S310 - Is W-CAL-DAY a real day of W-CAL-MM/W-CAL-YYYY ? Also
063400* returns the number of days in that month in W-CAL-DIM, which
063500* callers use for the +1-day midnight-crossing/threshold
063600* arithmetic (S303, S520) even when the day itself is valid.
063700******************************************************************
063800 S310-CHECK-CALENDAR-DAY SECTION.
063900 S310-00.
064000     SET CAL-DAY-VALID TO FALSE
064100     IF  W-CAL-MM < 1 OR W-CAL-MM > 12
064200         SET CAL-DAY-INVALID TO TRUE
064300         GO TO S310-99
064400     END-IF
064500
064600     PERFORM S311-TEST-LEAP-YEAR
064700
064800     IF  YEAR-IS-LEAP
064900         SET DIM-LEAP-NDX TO W-CAL-MM
065000         MOVE DIM-LEAP-DAYS(DIM-LEAP-NDX) TO W-CAL-DIM
065100     ELSE
065200         SET DIM-NORM-NDX TO W-CAL-MM
065300         MOVE DIM-NORM-DAYS(DIM-NORM-NDX) TO W-CAL-DIM
065400     END-IF
065500
065600     IF  W-CAL-DAY >= 1 AND W-CAL-DAY <= W-CAL-DIM
065700         SET CAL-DAY-VALID TO TRUE
065800     ELSE
065900         SET CAL-DAY-INVALID TO TRUE
066000     END-IF
066100     .
066200 S310-99.
066300     EXIT.
066400
066500******************************************************************
066600* S311 - Leap-year test: divisible by 4 and not by 100, unless
066700* also divisible by 400 (fixes the Feb 30/31 defect of TICKET
066800* SD-4410 - century years were being treated as leap years)
066900******************************************************************
067000 S311-TEST-LEAP-YEAR SECTION.
067100 S311-00.
067200     DIVIDE W-CAL-YYYY BY 4   GIVING C4-QUOT REMAINDER C4-REM4
067300     DIVIDE W-CAL-YYYY BY 100 GIVING C4-QUOT REMAINDER C4-REM100
067400     DIVIDE W-CAL-YYYY BY 400 GIVING C4-QUOT REMAINDER C4-REM400
067500
067600     IF  (C4-REM4 = ZERO AND C4-REM100 NOT = ZERO)
067700     OR   C4-REM400 = ZERO
067800         SET YEAR-IS-LEAP TO TRUE
067900     ELSE
068000         SET YEAR-IS-NOT-LEAP TO TRUE
068100     END-IF
068200     .
068300 S311-99.
068400     EXIT.
068500
068600******************************************************************
068700* S400 - Direct itineraries: is there an eligible route from the
068800* requested origin straight to the requested destination ? If so
068900* select every qualifying flight and emit a 0-stop result row.
069000******************************************************************
069100 S400-DIRECT-ITINERARIES SECTION.
069200 S400-00.
069300     MOVE LNK-REQ-DEPARTURE TO W-SEL-FROM
069400     MOVE LNK-REQ-ARRIVAL   TO W-SEL-TO
069500     PERFORM S200-FILTER-ROUTES
069600     IF  ROUTE-NOT-FOUND
069700         EXIT SECTION
069800     END-IF
069900
070000     PERFORM S300-SELECT-DIRECT
070100     IF  MOD-ABEND
070200         EXIT SECTION
070300     END-IF
070400
070500     PERFORM S401-EMIT-DIRECT-RESULT
070600         VARYING CAND-NDX FROM 1 BY 1
070700         UNTIL   CAND-NDX > CAND-COUNT
070800         OR      MOD-ABEND
070900     .
071000 S400-99.
071100     EXIT.
071200
071300 S401-EMIT-DIRECT-RESULT SECTION.
071400 S401-00.
071500     INITIALIZE W-RESULT-ROW
071600     MOVE 0 TO W-RES-STOPS
071700     MOVE 1 TO W-RES-LEG-COUNT
071800     MOVE CAND-DEP-AIRPORT(CAND-NDX)    TO W-RES-LEG-DEP-AIRPORT(1)
071900     MOVE CAND-ARR-AIRPORT(CAND-NDX)    TO W-RES-LEG-ARR-AIRPORT(1)
072000     MOVE CAND-DEP-YYYY(CAND-NDX)       TO W-RES-LEG-DEP-YYYY(1)
072100     MOVE CAND-DEP-MM(CAND-NDX)         TO W-RES-LEG-DEP-MM(1)
072200     MOVE CAND-DEP-DD(CAND-NDX)         TO W-RES-LEG-DEP-DD(1)
072300     MOVE CAND-DEP-HH(CAND-NDX)         TO W-RES-LEG-DEP-HH(1)
072400     MOVE CAND-DEP-MI(CAND-NDX)         TO W-RES-LEG-DEP-MI(1)
072500     MOVE CAND-ARR-YYYY(CAND-NDX)       TO W-RES-LEG-ARR-YYYY(1)
072600     MOVE CAND-ARR-MM(CAND-NDX)         TO W-RES-LEG-ARR-MM(1)
072700     MOVE CAND-ARR-DD(CAND-NDX)         TO W-RES-LEG-ARR-DD(1)
072800     MOVE CAND-ARR-HH(CAND-NDX)         TO W-RES-LEG-ARR-HH(1)
072900     MOVE CAND-ARR-MI(CAND-NDX)         TO W-RES-LEG-ARR-MI(1)
073000
073100     PERFORM S600-DEDUP-RESULTS
073200     IF  RESULT-IS-NEW
073300         PERFORM S602-APPEND-RESULT
073400         IF  NOT MOD-ABEND
073500             ADD 1 TO LNK-DIRECT-COUNT
073600         END-IF
073700     END-IF
073800     .
073900 S401-99.
074000     EXIT.
074100
074200******************************************************************
074300* S500 - One-stop itineraries: try every eligible route out of
074400* the requested origin whose destination is not the requested
074500* arrival as a candidate stopover.
074600******************************************************************
074700 S500-ONESTOP-ITINERARIES SECTION.
074800 S500-00.
074900     PERFORM S505-SCAN-STOPOVERS
075000         VARYING RTE-TBL-NDX FROM 1 BY 1
075100         UNTIL   RTE-TBL-NDX > RTE-TBL-COUNT
075200         OR      MOD-ABEND
075300     .
075400 S500-99.
075500     EXIT.
075600
075700 S505-SCAN-STOPOVERS SECTION.
075800 S505-00.
075900     IF  RTE-TBL-ELIGIBLE(RTE-TBL-NDX)
076000     AND RTE-TBL-FROM(RTE-TBL-NDX) = LNK-REQ-DEPARTURE
076100     AND RTE-TBL-TO(RTE-TBL-NDX)   NOT = LNK-REQ-ARRIVAL
076200         PERFORM S506-CHECK-ONE-STOPOVER
076300     END-IF
076400     .
076500 S505-99.
076600     EXIT.
076700
076800******************************************************************
076900* S506 - W-STOPOVER is a candidate connecting airport. Confirm an
077000* eligible route also runs from W-STOPOVER to the requested
077100* arrival; if so, select both legs' flights and try to pair them.
077200******************************************************************
077300 S506-CHECK-ONE-STOPOVER SECTION.
077400 S506-00.
077500     MOVE RTE-TBL-TO(RTE-TBL-NDX) TO W-STOPOVER
077600
077700     MOVE LNK-REQ-DEPARTURE TO W-SEL-FROM
077800     MOVE W-STOPOVER        TO W-SEL-TO
077900     PERFORM S200-FILTER-ROUTES
078000     IF  ROUTE-NOT-FOUND
078100         EXIT SECTION
078200     END-IF
078300
078400     MOVE W-STOPOVER        TO W-SEL-FROM
078500     MOVE LNK-REQ-ARRIVAL   TO W-SEL-TO
078600     PERFORM S200-FILTER-ROUTES
078700     IF  ROUTE-NOT-FOUND
078800         EXIT SECTION
078900     END-IF
079000
079100     MOVE LNK-REQ-DEPARTURE TO W-SEL-FROM
079200     MOVE W-STOPOVER        TO W-SEL-TO
079300     PERFORM S300-SELECT-DIRECT
079400     IF  MOD-ABEND
079500         EXIT SECTION
079600     END-IF
079700     MOVE CANDIDATE-TABLE   TO LEG1-CANDIDATES
079800
079900     MOVE W-STOPOVER        TO W-SEL-FROM
080000     MOVE LNK-REQ-ARRIVAL   TO W-SEL-TO
080100     PERFORM S300-SELECT-DIRECT
080200     IF  MOD-ABEND
080300         EXIT SECTION
080400     END-IF
080500     MOVE CANDIDATE-TABLE   TO LEG2-CANDIDATES
080600
080700     PERFORM S510-PAIR-LEGS
080800     .
080900 S506-99.
081000     EXIT.
081100
081200******************************************************************
081300* S510 - Pair every leg-1 candidate against every leg-2 candidate,
081400* keeping the ones that satisfy the minimum connection rule
081500******************************************************************
081600 S510-PAIR-LEGS SECTION.
081700 S510-00.
081800     PERFORM S511-PAIR-ONE-LEG1
081900         VARYING LEG1-NDX FROM 1 BY 1
082000         UNTIL   LEG1-NDX > LEG1-CAND-COUNT
082100         OR      MOD-ABEND
082200     .
082300 S510-99.
082400     EXIT.
082500
082600 S511-PAIR-ONE-LEG1 SECTION.
082700 S511-00.
082800     PERFORM S512-PAIR-ONE-COMBINATION
082900         VARYING LEG2-NDX FROM 1 BY 1
083000         UNTIL   LEG2-NDX > LEG2-CAND-COUNT
083100         OR      MOD-ABEND
083200     .
083300 S511-99.
083400     EXIT.
083500
083600 S512-PAIR-ONE-COMBINATION SECTION.
083700 S512-00.
083800     PERFORM S520-CHECK-CONNECTION
083900     IF  CONNECTION-OK
084000         PERFORM S513-EMIT-ONESTOP-RESULT
084100     END-IF
084200     .
084300 S512-99.
084400     EXIT.
084500
084600******************************************************************
084700* S513 - Build and append a one-stop (1-stop, 2-leg) result row
084800******************************************************************
084900 S513-EMIT-ONESTOP-RESULT SECTION.
085000 S513-00.
085100     INITIALIZE W-RESULT-ROW
085200     MOVE 1 TO W-RES-STOPS
085300     MOVE 2 TO W-RES-LEG-COUNT
085400
085500     MOVE LEG1-DEP-AIRPORT(LEG1-NDX)    TO W-RES-LEG-DEP-AIRPORT(1)
085600     MOVE LEG1-ARR-AIRPORT(LEG1-NDX)    TO W-RES-LEG-ARR-AIRPORT(1)
085700     MOVE LEG1-DEP-YYYY(LEG1-NDX)       TO W-RES-LEG-DEP-YYYY(1)
085800     MOVE LEG1-DEP-MM(LEG1-NDX)         TO W-RES-LEG-DEP-MM(1)
085900     MOVE LEG1-DEP-DD(LEG1-NDX)         TO W-RES-LEG-DEP-DD(1)
086000     MOVE LEG1-DEP-HH(LEG1-NDX)         TO W-RES-LEG-DEP-HH(1)
086100     MOVE LEG1-DEP-MI(LEG1-NDX)         TO W-RES-LEG-DEP-MI(1)
086200     MOVE LEG1-ARR-YYYY(LEG1-NDX)       TO W-RES-LEG-ARR-YYYY(1)
086300     MOVE LEG1-ARR-MM(LEG1-NDX)         TO W-RES-LEG-ARR-MM(1)
086400     MOVE LEG1-ARR-DD(LEG1-NDX)         TO W-RES-LEG-ARR-DD(1)
086500     MOVE LEG1-ARR-HH(LEG1-NDX)         TO W-RES-LEG-ARR-HH(1)
086600     MOVE LEG1-ARR-MI(LEG1-NDX)         TO W-RES-LEG-ARR-MI(1)
086700
086800     MOVE LEG2-DEP-AIRPORT(LEG2-NDX)    TO W-RES-LEG-DEP-AIRPORT(2)
086900     MOVE LEG2-ARR-AIRPORT(LEG2-NDX)    TO W-RES-LEG-ARR-AIRPORT(2)
087000     MOVE LEG2-DEP-YYYY(LEG2-NDX)       TO W-RES-LEG-DEP-YYYY(2)
087100     MOVE LEG2-DEP-MM(LEG2-NDX)         TO W-RES-LEG-DEP-MM(2)
087200     MOVE LEG2-DEP-DD(LEG2-NDX)         TO W-RES-LEG-DEP-DD(2)
087300     MOVE LEG2-DEP-HH(LEG2-NDX)         TO W-RES-LEG-DEP-HH(2)
087400     MOVE LEG2-DEP-MI(LEG2-NDX)         TO W-RES-LEG-DEP-MI(2)
087500     MOVE LEG2-ARR-YYYY(LEG2-NDX)       TO W-RES-LEG-ARR-YYYY(2)
087600     MOVE LEG2-ARR-MM(LEG2-NDX)         TO W-RES-LEG-ARR-MM(2)
087700     MOVE LEG2-ARR-DD(LEG2-NDX)         TO W-RES-LEG-ARR-DD(2)
087800     MOVE LEG2-ARR-HH(LEG2-NDX)         TO W-RES-LEG-ARR-HH(2)
087900     MOVE LEG2-ARR-MI(LEG2-NDX)         TO W-RES-LEG-ARR-MI(2)
088000
088100     PERFORM S600-DEDUP-RESULTS
088200     IF  RESULT-IS-NEW
088300         PERFORM S602-APPEND-RESULT
088400         IF  NOT MOD-ABEND
088500             ADD 1 TO LNK-ONESTOP-COUNT
088600         END-IF
088700     END-IF
088800     .
088900 S513-99.
089000     EXIT.
089100
089200******************************************************************
089300* S520 - Minimum connection rule: leg 2's departure must be
089400* strictly more than 2 hours after leg 1's arrival (changed from
089500* "at least 2 hours" to "strictly more than" by OPS-1188 below)
089600******************************************************************
089700 S520-CHECK-CONNECTION SECTION.
089800 S520-00.
089900     MOVE LEG1-ARR-YYYY(LEG1-NDX) TO W-THRESH-YYYY
090000     MOVE LEG1-ARR-MM(LEG1-NDX)   TO W-THRESH-MM
090100     MOVE LEG1-ARR-DD(LEG1-NDX)   TO W-THRESH-DD
090200     MOVE LEG1-ARR-MI(LEG1-NDX)   TO W-THRESH-MI
090300     COMPUTE W-THRESH-HH = LEG1-ARR-HH(LEG1-NDX) + 2
090400
090500     IF  W-THRESH-HH > 23
090600         SUBTRACT 24 FROM W-THRESH-HH
090700         MOVE W-THRESH-YYYY TO W-CAL-YYYY
090800         MOVE W-THRESH-MM   TO W-CAL-MM
090900         MOVE W-THRESH-DD   TO W-CAL-DAY
091000         PERFORM S310-00 THRU S310-99
091100         ADD  1 TO W-THRESH-DD
091200         IF  W-THRESH-DD > W-CAL-DIM
091300             MOVE 1 TO W-THRESH-DD
091400             ADD  1 TO W-THRESH-MM
091500             IF  W-THRESH-MM > 12
091600                 MOVE 1 TO W-THRESH-MM
091700                 ADD  1 TO W-THRESH-YYYY
091800             END-IF
091900         END-IF
092000     END-IF
092100
092200     COMPUTE C12-THRESH-STAMP =
092300             (W-THRESH-YYYY * 100000000) +
092400             (W-THRESH-MM   * 1000000)   +
092500             (W-THRESH-DD   * 10000)     +
092600             (W-THRESH-HH   * 100)       +
092700              W-THRESH-MI
092800
092900     IF  LEG2-DEP-STAMP(LEG2-NDX) > C12-THRESH-STAMP
093000         SET CONNECTION-OK TO TRUE
093100     ELSE
093200         SET CONNECTION-NOT-OK TO TRUE
093300     END-IF
093400     .
093500 S520-99.
093600     EXIT.
093700
093800******************************************************************
093900* S600 - Has W-RESULT-ROW already been returned for this request
094000* (same stops, same legs) ? Scanned against LNK-RESULT-TBL, which
094100* the driver initializes to zero/spaces before every call.
094200******************************************************************
094300 S600-DEDUP-RESULTS SECTION.
094400 S600-00.
094500     SET RESULT-IS-NEW TO TRUE
094600     IF  LNK-RESULT-COUNT > ZERO
094700         PERFORM S610-COMPARE-ONE-RESULT
094800             VARYING W-CHK-NDX FROM 1 BY 1
094900             UNTIL   W-CHK-NDX > LNK-RESULT-COUNT
095000             OR      RESULT-IS-DUP
095100     END-IF
095200     .
095300 S600-99.
095400     EXIT.
095500
095600 S610-COMPARE-ONE-RESULT SECTION.
095700 S610-00.
095800     SET LNK-RES-NDX TO W-CHK-NDX
095900     IF  W-RESULT-ROW = LNK-RESULT-TBL(LNK-RES-NDX)
096000         SET RESULT-IS-DUP TO TRUE
096100     END-IF
096200     .
096300 S610-99.
096400     EXIT.
096500
096600******************************************************************
096700* S602 - Append W-RESULT-ROW to LNK-RESULT-TBL. If the table is
096800* already full this is an abend - LNK-RESULT-MAX (50) comfortably
096900* covers any route network seen to date, so an overflow here
097000* means the route table has grown in a way nobody has reviewed.
097100******************************************************************
097200 S602-APPEND-RESULT SECTION.
097300 S602-00.
097400     IF  LNK-RESULT-COUNT NOT < LNK-RESULT-MAX
097500         DISPLAY "RESULT TABLE FULL - MAX " LNK-RESULT-MAX
097600         SET MOD-ABEND TO TRUE
097700         EXIT SECTION
097800     END-IF
097900
098000     ADD 1 TO LNK-RESULT-COUNT
098100     SET LNK-RES-NDX TO LNK-RESULT-COUNT
098200     MOVE W-RESULT-ROW TO LNK-RESULT-TBL(LNK-RES-NDX)
098300     .
098400 S602-99.
098500     EXIT.
098600
098700******************************************************************
098800* END OF SOURCE PROGRAM
098900******************************************************************
