000100******************************************************************
000200* COPY MEMBER    :: FLTRTEC
000300* LIBRARY        :: =FLTCPYL
000400* DESCRIPTION    :: Operated-route record - one row per published
000500*                   route: origin, destination, the mandatory
000600*                   connecting airport when the route is not
000700*                   flown point-to-point (spaces = none), and
000800*                   the operating carrier.
000900*
001000* USED BY        :: FLTDRV0E  - FD ROUTES-FILE
001100*----------------------------------------------------------------*
001200* VERS.   | DATE     | BY  | DESCRIPTION                        *
001300*---------|----------|-----|------------------------------------*
001400* A.00.00 |1991-04-08| jwh | New member - interline schedule    *
001500*         |          |     | search, SYS REQUEST AB-4471        *
001600*-------- |----------|-----|------------------------------------*
001650* A.01.00 |2018-05-14| kl  | No field change - see FLTRTTC for  *
001660*         |          |     | the RTE-TBL-MAX resize this tied to*
001670*----------------------------------------------------------------*
001700 01  ROUTE-RECORD.
001800    05  RTE-AIRPORT-FROM            PIC X(03).
001900    05  RTE-AIRPORT-TO              PIC X(03).
002000    05  RTE-CONNECTING-AIRPORT      PIC X(03).
002100    05  RTE-OPERATOR                PIC X(10).
002200    05  FILLER                      PIC X(11).
