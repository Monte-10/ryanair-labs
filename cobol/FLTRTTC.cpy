000100******************************************************************
000200* COPY MEMBER    :: FLTRTTC
000300* LIBRARY        :: =FLTCPYL
000400* DESCRIPTION    :: In-memory route table. Loaded once per run by
000500*                   FLTDRV0E paragraph B010-LOAD-ROUTES and then
000600*                   read (never written) by FLTSRC0M for every
000700*                   search request. IS EXTERNAL so the module
000800*                   sees the same storage the driver filled,
000900*                   without re-reading ROUTES-FILE on every call
001000*                   (same technique as SRC-LINES-BUFFER in the
001100*                   old SSFANO0 test driver).
001200*
001300* USED BY        :: FLTDRV0E, FLTSRC0M
001400*
001500* NOTE           :: RTE-TBL-MAX below is the sizing limit - bump
001600*                   it and recompile BOTH programs if the route
001700*                   file ever grows past it.
001800*----------------------------------------------------------------*
001900* VERS.   | DATE     | BY  | DESCRIPTION                        *
002000*---------|----------|-----|------------------------------------*
002100* A.00.00 |1991-04-08| jwh | New member - interline schedule    *
002150*         |          |     | search, SYS REQUEST AB-4471        *
002160*---------|----------|-----|------------------------------------*
002170* A.01.00 |2018-05-14| kl  | RTE-TBL-MAX 200->500, route count   *
002180*         |          |     | outgrew old table - TICKET SD-9042  *
002300*----------------------------------------------------------------*
002400 77  RTE-TBL-MAX                     PIC S9(04) COMP VALUE 500.
002500
002600 01  FLT-ROUTE-TABLE IS EXTERNAL.
002650    05  RTE-TBL-COUNT               PIC S9(04) COMP.
002660    05  FILLER                      PIC X(04).
002800    05  RTE-TBL-ENTRY OCCURS 500 TIMES
002900                      INDEXED BY RTE-TBL-NDX RTE-CHK-NDX.
003000        10  RTE-TBL-FROM            PIC X(03).
003100        10  RTE-TBL-TO              PIC X(03).
003200        10  RTE-TBL-CONNECT         PIC X(03).
003300        10  RTE-TBL-OPERATOR        PIC X(10).
003400        10  RTE-TBL-ELIG-SW         PIC X.
003500            88  RTE-TBL-ELIGIBLE            VALUE "Y".
003600            88  RTE-TBL-NOT-ELIGIBLE        VALUE "N".
003700        10  FILLER                  PIC X(10).
