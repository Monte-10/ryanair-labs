000100******************************************************************
000200* COPY MEMBER    :: FLTSCHT
000300* LIBRARY        :: =FLTCPYL
000400* DESCRIPTION    :: In-memory flight-schedule table. Loaded once
000500*                   per run by FLTDRV0E paragraph
000600*                   B020-LOAD-SCHEDULE and then read (never
000700*                   written) by FLTSRC0M for every search
000800*                   request. IS EXTERNAL - see the note in
000900*                   FLTRTTC about why the route table uses the
001000*                   same technique.
001100*
001200* USED BY        :: FLTDRV0E, FLTSRC0M
001300*
001400* NOTE           :: SCH-TBL-MAX below is the sizing limit - bump
001500*                   it and recompile BOTH programs if the
001600*                   schedule file ever grows past it.
001700*----------------------------------------------------------------*
001800* VERS.   | DATE     | BY  | DESCRIPTION                        *
001900*---------|----------|-----|------------------------------------*
002000* A.00.00 |1991-04-08| jwh | New member - interline schedule    *
002050*         |          |     | search, SYS REQUEST AB-4471        *
002060*---------|----------|-----|------------------------------------*
002070* A.01.00 |2003-08-12| ktm | SCH-TBL-MAX 800->4000, carrier      *
002080*         |          |     | added winter schedule - SCR 5512   *
002200*----------------------------------------------------------------*
002300 77  SCH-TBL-MAX                     PIC S9(04) COMP VALUE 4000.
002400
002500 01  FLT-SCHEDULE-TABLE IS EXTERNAL.
002550    05  SCH-TBL-COUNT               PIC S9(04) COMP.
002560    05  FILLER                      PIC X(04).
002700    05  SCH-TBL-ENTRY OCCURS 4000 TIMES
002800                      INDEXED BY SCH-TBL-NDX.
002900        10  SCH-TBL-FROM            PIC X(03).
003000        10  SCH-TBL-TO              PIC X(03).
003100        10  SCH-TBL-YYYY            PIC 9(04).
003200        10  SCH-TBL-MM              PIC 9(02).
003300        10  SCH-TBL-DAY             PIC 9(02).
003400        10  SCH-TBL-DEP-HH          PIC 9(02).
003500        10  SCH-TBL-DEP-MI          PIC 9(02).
003600        10  SCH-TBL-ARR-HH          PIC 9(02).
003700        10  SCH-TBL-ARR-MI          PIC 9(02).
003800        10  FILLER                  PIC X(10).
