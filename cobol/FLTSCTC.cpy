000100******************************************************************
000200* COPY MEMBER    :: FLTSCTC
000300* LIBRARY        :: =FLTCPYL
000400* DESCRIPTION    :: Scheduled-flight record. One row per flight
000500*                   occurrence, conceptually keyed by (origin,
000600*                   destination, year, month, day of month).
000700*                   SCH-DAY is carried exactly as it appears on
000800*                   the input file and may not be a real
000900*                   calendar day (e.g. 32, or 30 in February) -
001000*                   see FLTSRC0M paragraph S310-CHECK-CALENDAR.
001100*
001200* USED BY        :: FLTDRV0E  - FD SCHEDULE-FILE
001300*----------------------------------------------------------------*
001400* VERS.   | DATE     | BY  | DESCRIPTION                        *
001500*---------|----------|-----|------------------------------------*
001600* A.00.00 |1991-04-08| jwh | New member - interline schedule    *
001700*         |          |     | search, SYS REQUEST AB-4471        *
001750*---------|----------|-----|------------------------------------*
001760* A.01.00 |2003-08-12| ktm | No field change - see FLTSCHT for  *
001770*         |          |     | the SCH-TBL-MAX resize this tied to*
001800*----------------------------------------------------------------*
001900 01  SCHED-RECORD.
002000    05  SCH-AIRPORT-FROM            PIC X(03).
002100    05  SCH-AIRPORT-TO              PIC X(03).
002200    05  SCH-YYYY                    PIC 9(04).
002300    05  SCH-MM                      PIC 9(02).
002400    05  SCH-DAY                     PIC 9(02).
002500    05  SCH-DEP-HH                  PIC 9(02).
002600    05  SCH-DEP-MI                  PIC 9(02).
002700    05  SCH-ARR-HH                  PIC 9(02).
002800    05  SCH-ARR-MI                  PIC 9(02).
002900    05  FILLER                      PIC X(18).
